000100*****************************************************************
000200*   COPYBOOK:    CBLJCPT
000300*   DESCRIPTION: IN-MEMORY PURCHASED-PARTS LOOKUP TABLE, BUILT
000400*                FROM PCHMAST-IN-REC (COPYBOOK CBLJCPM) BY
000500*                1200-LOAD-PURCHASED-MASTER IN CBLJC01, IN
000600*                THE SAME ORDER THE MASTER FILE ARRIVES IN.
000700*                THE MERGE STEP (2200-MERGE-PART-MASTER)
000800*                SCANS IT ENTRY BY ENTRY FOR A MATCH ON EACH
000850*                PO LINE.
000900*   RECORD LEN:  N/A -- WORKING-STORAGE TABLE, NOT A FILE
001000*                RECORD.
001100*****************************************************************
001200*
001300*     MAINTENANCE LOG
001400*     ---------------
001500*     04/09/02  SAW  ORIGINAL TABLE, SPLIT OUT OF CBLJCPM,
001600*                    JC-COST REQUEST 0217.
001650*     09/03/03  SAW  TABLE IS WALKED WITH THE ORDINARY PM-IDX
001660*                    SUBSCRIPT DECLARED IN CBLJC01 WORKING-
001670*                    STORAGE, THE SAME AS EVERY OTHER TABLE IN
001680*                    THE JOB COSTING RUN -- NO INDEXED BY ON
001690*                    THIS TABLE.
001700*
001800 01  PM-TABLE.
001900     05  PM-TABLE-ENTRY OCCURS 2000 TIMES.
002200         10  PM-PART-NO-CLEAN     PIC X(15).
002300         10  PM-DESCRIPTION       PIC X(30).
002400         10  PM-PK-QTY-CLEAN      PIC S9(3)V99.
002500         10  PM-LOCATIONS-CLEAN   PIC X(60).
002600         10  FILLER               PIC X(4)     VALUE SPACES.
