000100*****************************************************************
000200*   COPYBOOK:    CBLJCPG
000300*   DESCRIPTION: IN-MEMORY PART-GROUP TABLE FOR THE COSTING
000400*                REPORT.  BUILT BY THE 1500 SERIES IN CBLJC02,
000500*                ONE ENTRY PER DISTINCT PART NUMBER, IN THE
000600*                ORDER THE PART NUMBER FIRST APPEARS ON THE
000700*                ENRICHED PO FILE.  EACH ENTRY CARRIES ITS OWN
000800*                LINE TABLE, HELD IN ASCENDING DATE ORDER BY AN
000900*                INSERTION SORT ON EVERY ADD, AND ITS OWN
001000*                LOCATION-BREAKDOWN TABLE (DECODED FROM
001100*                PG-LOCATIONS, WHICH ALWAYS HOLDS THE EARLIEST
001150*                LINE'S LOCATIONS STRING ONCE THE INSERT LANDS
001175*                AT LINE-TABLE POSITION 1).
001200*   RECORD LEN:  N/A -- WORKING-STORAGE TABLE, NOT A FILE
001300*                RECORD.
001400*****************************************************************
001500*
001600*     MAINTENANCE LOG
001700*     ---------------
001800*     04/09/02  SAW  ORIGINAL TABLE, JC-COST REQUEST 0217.
001900*     02/11/03  SAW  ADDED PG-LOC-FLAG BELOW FOR MALFORMED
002000*                    LOCATION SEGMENTS ON THE BREAKDOWN LINE.
002050*     03/04/03  SAW  ADDED PL-PK-QTY TO THE LINE TABLE -- THE
002060*                    DETAIL PRINT LINE ON THE COSTING REPORT
002070*                    NEEDS PK QTY ALONGSIDE ORDER QTY.
002080*     09/03/03  SAW  THE GROUP, LINE, AND LOCATION TABLES ARE
002085*                    EACH WALKED WITH AN ORDINARY WORKING-
002087*                    STORAGE SUBSCRIPT IN CBLJC02 -- NO INDEXED
002090*                    BY ON ANY OF THE THREE OCCURS CLAUSES.
002100*
002200 01  PART-GROUP-TABLE.
002300     05  PG-GROUP-COUNT          PIC S9(5)     COMP.
002400     05  PG-GROUP-ENTRY OCCURS 300 TIMES.
002600         10  PG-PART-NO          PIC X(15).
002700         10  PG-DESCRIPTION      PIC X(30).
002800*             RAW LOCATION STRING CARRIED FROM THE FIRST LINE
002900*             OF THE GROUP, ONCE THE LINE TABLE BELOW HAS BEEN
003000*             SORTED ASCENDING BY DATE.
003100         10  PG-LOCATIONS        PIC X(60).
003200         10  PG-PART-TOTAL-COST  PIC S9(9)V99.
003300         10  PG-PART-TOTAL-UNITS PIC S9(7)V99.
003400         10  PG-LINE-COUNT       PIC S9(5)     COMP.
003500         10  PG-LINE-ENTRY OCCURS 200 TIMES.
003700             15  PL-DATE             PIC X(8).
003800             15  PL-DATE-SPLIT REDEFINES PL-DATE.
003900                 20  PL-DATE-CCYY        PIC 9(4).
004000                 20  PL-DATE-MM          PIC 9(2).
004100                 20  PL-DATE-DD          PIC 9(2).
004200             15  PL-PO-NUMBER        PIC X(6).
004300             15  PL-VENDOR           PIC X(25).
004350             15  PL-PK-QTY           PIC S9(3)V99.
004400             15  PL-ORDER-QTY        PIC S9(5)V99.
004500             15  PL-COST             PIC S9(7)V99.
004600             15  PL-UNIT-QTY         PIC S9(7)V99.
004700             15  PL-UNIT-PRICE       PIC S9(5)V99.
004800         10  PG-LOC-COUNT        PIC S9(3)     COMP.
004900         10  PG-LOC-ENTRY OCCURS 12 TIMES.
005100             15  PL-LOC-QTY          PIC S9(5)V99.
005200             15  PL-LOC-CODE         PIC X(10).
005300             15  PL-LOC-FLAG         PIC X(1).
005400                 88  PL-LOC-MALFORMED     VALUE "M".
005500                 88  PL-LOC-OK            VALUE "O".
005600             15  FILLER              PIC X(2)     VALUE SPACES.
