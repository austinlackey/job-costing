000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.        CBLJC01.
000300  AUTHOR.            R T HUTCHINS.
000400  INSTALLATION.      PIEDMONT VALLEY MACHINE AND TOOL CO.
000500  DATE-WRITTEN.      03/14/85.
000600  DATE-COMPILED.     02/11/03.
000700  SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*   CBLJC01 -- JOB COSTING EXTRACT, STEP 1.
001100*   READS THE SIX BOM/PO TABLES OFF THE WORKBOOK EXTRACT, CHECKS
001200*   THAT ALL SIX ARE PRESENT, CLEANS THE PO LEDGER AND LOADS THE
001300*   PURCHASED-PARTS MASTER INTO A SEARCH TABLE, MERGES EACH PO
001400*   LINE AGAINST THE MASTER FOR PACK QUANTITY AND LOCATIONS, AND
001500*   PRICES OUT THE UNIT COST.  WRITES THE ENRICHED PO FILE PICKED
001600*   UP BY CBLJC02.
001700*****************************************************************
001800*
001900*     CHANGE LOG
002000*     ----------
002100*     03/14/85  RTH  ORIGINAL VERSION -- STRAIGHT PO LEDGER
002200*                    EXTRACT AND PRINT, NO MASTER FILE MERGE YET.
002300*     08/02/85  RTH  PO NUMBER BLANK ON THE LEDGER NOW DEFAULTS
002400*                    TO ZERO INSTEAD OF ABENDING THE RUN.
002500*     01/20/87  RTH  CARRY VENDOR NAME THROUGH TO THE EXTRACT.
002600*     06/22/88  RTH  ADDED PURCHASED-PARTS MASTER MERGE FOR PACK
002700*                    QUANTITY AND UNIT COSTING.
002800*     09/02/91  RTH  WIDENED VENDOR NAME TO 25 CHARACTERS TO
002900*                    MATCH THE REVISED LEDGER LAYOUT.
003000*     03/15/94  JKM  STRIP PARENTHESIZED VENDOR REMARKS OFF THE
003100*                    END OF THE PART NUMBER BEFORE THE MERGE --
003200*                    THESE WERE FAILING THE MASTER LOOKUP.
003300*     11/18/98  JKM  Y2K REVIEW -- ALL DATE FIELDS ON THIS RUN
003400*                    ARE FULL 4-DIGIT YEAR ALREADY.  NO CHANGE.
003500*     06/01/99  JKM  ADDED PRESENCE CHECK ON ALL SIX TABLES BEFORE
003600*                    THE RUN STARTS, PER PLANT AUDIT 99-14.
003700*     04/09/02  SAW  MAJOR REWORK FOR JOB COSTING REQUEST 0217 --
003800*                    NOW WRITES THE ENRICHED PO FILE FOR CBLJC02
003900*                    INSTEAD OF PRINTING DIRECTLY.
004000*     02/11/03  SAW  ADDED DIVIDE-BY-ZERO GUARD ON UNIT PRICE AND
004100*                    A WARNING LINE WHEN UNIT QTY COMPUTES ZERO.
004150*     03/04/03  SAW  GUARDED THE 2000-ENTRY PURCHASED MASTER
004160*                    TABLE AGAINST OVERFLOW -- ABENDS INSTEAD OF
004170*                    RUNNING OFF THE END OF THE TABLE.  ADDED
004180*                    UPSI-0 TRACE OF THE OVERFLOW SWITCHES.
004190*     08/22/03  SAW  1000-INITIALIZE WAS ONLY DISCARDING ONE OF
004192*                    THE TWO BLANK HEADER ROWS AHEAD OF THE FIRST
004194*                    REAL PO LINE -- THE SECOND HEADER ROW WAS
004196*                    REACHING 2100-CLEAN-PO-LINE AND GETTING
004198*                    PRICED AND WRITTEN LIKE A REAL LINE.  NOW
004199*                    DISCARDS BOTH ROWS BEFORE THE PRIMING READ.
004201*     08/23/03  SAW  SWITCHED THE MASTER TABLE SCAN OVER TO THE
004202*                    PM-IDX INDEX-NAME CARRIED ON CBLJCPT'S
004203*                    OCCURS CLAUSE, SAME AS CBLJC02 DOES WITH
004204*                    PG-IDX ON CBLJCPG -- WS-PM-IDX WAS JUST A
004205*                    LOOSE COMP COUNTER DOING AN INDEX'S JOB.
004206*     08/23/03  SAW  ADDED THE SPACE-FILL COMPARISON NOTE ABOVE
004207*                    1210-LOAD-ONE-PM-ENTRY AFTER A REVIEW
004208*                    QUESTIONED WHY THE MASTER PART NUMBER ISN'T
004209*                    EXPLICITLY TRIMMED BEFORE THE TABLE LOAD.
004212*     09/03/03  SAW  BACKED OUT THE 08/23/03 INDEX-NAME CHANGE
004214*                    ABOVE -- NOBODY ELSE IN THE SHOP WALKS A
004216*                    TABLE WITH INDEXED BY/SET, AND THE NEXT
004218*                    PROGRAMMER TO TOUCH THIS DIDN'T RECOGNIZE
004220*                    THE IDIOM.  PM-IDX IS BACK TO A PLAIN
004222*                    WORKING-STORAGE COMP SUBSCRIPT, MOVED LIKE
004224*                    EVERY OTHER ONE IN THIS PROGRAM.
004226*
004250*****************************************************************
004260*   C01 IS THE CARRIAGE-CONTROL CHANNEL FOR A NEW PAGE ON THE
004270*   LINE PRINTER -- CARRIED OVER FROM THE ORIGINAL 1985 PRINT
004280*   VERSION EVEN THOUGH THIS PROGRAM NO LONGER PRINTS (CBLJC02
004290*   DOES); LEFT IN PLACE SO THE SPECIAL-NAMES PARAGRAPH MATCHES
004295*   THE SHOP'S USUAL COPYBOOK-SHARING CONVENTION.
004298*****************************************************************
004300  ENVIRONMENT DIVISION.
004400  CONFIGURATION SECTION.
004500  SPECIAL-NAMES.
004600         C01 IS TOP-OF-FORM
004700         CLASS TAB-CHARACTER-CLASS IS X"09"
004800         UPSI-0 ON STATUS IS JC-TRACE-REQUESTED
004900               OFF STATUS IS JC-TRACE-NOT-REQUESTED.
005000  INPUT-OUTPUT SECTION.
005100  FILE-CONTROL.
005110*         PO LEDGER EXTRACTED OFF THE WORKBOOK -- SEE CBLJCPO
005120*         FOR THE LAYOUT.
005200         SELECT PO-INPUT ASSIGN TO POINPUT
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS IS WS-PO-STATUS.
005410*         PURCHASED-PARTS MASTER -- PACK QUANTITY AND LOCATION
005420*         DEFAULTS COME FROM HERE.  SEE CBLJCPM.
005500         SELECT PCHMAST ASSIGN TO PCHMAST
005600             ORGANIZATION IS LINE SEQUENTIAL
005700             FILE STATUS IS WS-PM-STATUS.
005710*         BOM ASSEMBLIES -- COUNTED ONLY, SEE 1400-LOAD-ASSEMBLIES.
005800         SELECT BOMASSY ASSIGN TO BOMASSY
005900             ORGANIZATION IS LINE SEQUENTIAL
006000             FILE STATUS IS WS-AS-STATUS.
006010*         MACHINED PARTS TABLE -- PRESENCE-CHECKED ONLY, NEVER
006020*         READ FOR DATA.  SAME FOR BOMEXTR AND BOMBOLT BELOW.
006100         SELECT BOMMACH ASSIGN TO BOMMACH
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS WS-MC-STATUS.
006400         SELECT BOMEXTR ASSIGN TO BOMEXTR
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS IS WS-EX-STATUS.
006700         SELECT BOMBOLT ASSIGN TO BOMBOLT
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-BL-STATUS.
006910*         ENRICHED PO OUTPUT -- PICKED UP BY CBLJC02 AS ITS OWN
006920*         INPUT.  SEE CBLJCEO.
007000         SELECT ENRPOUT ASSIGN TO ENRPOUT
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS WS-EO-STATUS.
007300  DATA DIVISION.
007400  FILE SECTION.
007410*         102-BYTE PO LEDGER RECORD.  RECORD CONTAINS CLAUSE IS
007420*         INFORMATIONAL ONLY UNDER LINE SEQUENTIAL -- THE ACTUAL
007430*         RECORD LENGTH IS WHATEVER CBLJCPO DECLARES.
007500  FD  PO-INPUT
007600         LABEL RECORD IS STANDARD
007700         RECORD CONTAINS 102 CHARACTERS
007800         DATA RECORD IS PO-INPUT-REC.
007900         COPY CBLJCPO.
007910*         176-BYTE PURCHASED MASTER RECORD, LAYOUT IN CBLJCPM.
008000  FD  PCHMAST
008100         LABEL RECORD IS STANDARD
008200         RECORD CONTAINS 176 CHARACTERS
008300         DATA RECORD IS PCHMAST-IN-REC.
008400         COPY CBLJCPM.
008410*         148-BYTE ASSEMBLIES RECORD, LAYOUT IN CBLJCAS.
008500  FD  BOMASSY
008600         LABEL RECORD IS STANDARD
008700         RECORD CONTAINS 148 CHARACTERS
008800         DATA RECORD IS BOMASSY-IN-REC.
008900         COPY CBLJCAS.
009000*         MACHINED, EXTRUSION AND BOLTS TABLES ARE PRESENCE-
009100*         CHECKED ONLY -- SEE 1100-CHECK-TABLES-PRESENT.  NO
009200*         FIELD-LEVEL LAYOUT IS NEEDED FOR THEM.
009210*         SPEC CALLS FOR A PLANT-WIDE JOB-COSTING EXTRACT ACROSS
009220*         PURCHASED PARTS ONLY -- MACHINED, EXTRUSION AND BOLT
009230*         SHOP FLOOR COSTING IS OUT OF SCOPE FOR THIS RUN, SO
009240*         THESE THREE TABLES ARE OPENED JUST LONG ENOUGH TO PROVE
009250*         THEY EXIST BEFORE THE RUN CONTINUES.
009300  FD  BOMMACH
009400         LABEL RECORD IS STANDARD
009500         RECORD CONTAINS 1 CHARACTERS
009600         DATA RECORD IS BOMMACH-REC.
009700 01  BOMMACH-REC.
009800         05  FILLER              PIC X(1).
009900  FD  BOMEXTR
010000         LABEL RECORD IS STANDARD
010100         RECORD CONTAINS 1 CHARACTERS
010200         DATA RECORD IS BOMEXTR-REC.
010300 01  BOMEXTR-REC.
010400         05  FILLER              PIC X(1).
010500  FD  BOMBOLT
010600         LABEL RECORD IS STANDARD
010700         RECORD CONTAINS 1 CHARACTERS
010800         DATA RECORD IS BOMBOLT-REC.
010900 01  BOMBOLT-REC.
011000         05  FILLER              PIC X(1).
011010*         181-BYTE ENRICHED PO RECORD -- THE PRODUCT OF THIS WHOLE
011020*         PROGRAM.  WIDER THAN THE 102-BYTE INPUT LEDGER RECORD
011030*         BECAUSE IT CARRIES THE MERGED PACK QUANTITY, LOCATIONS,
011040*         COMPUTED UNIT QUANTITY AND UNIT PRICE ON TOP OF EVERY
011050*         CLEANED PO FIELD.  LAYOUT IN CBLJCEO.
011100  FD  ENRPOUT
011200         LABEL RECORD IS STANDARD
011300         RECORD CONTAINS 181 CHARACTERS
011400         DATA RECORD IS ENRPOUT-REC.
011500         COPY CBLJCEO.
011600  WORKING-STORAGE SECTION.
011700*
011800*****************************************************************
011900*   CLEANED WORKING COPY OF THE PO LINE.  POPULATED ONE FIELD AT
012000*   A TIME BY 2100-CLEAN-PO-LINE.  SAME PICTURES AS PO-INPUT-REC.
012100*****************************************************************
012200*
012300 01  WS-PO-CLEAN-REC.
012310*             DATE COMES ACROSS UNCHANGED -- THE LEDGER EXTRACT
012320*             ALREADY CARRIES A CLEAN 8-BYTE DATE FIELD.
012400         05  WS-PO-CLEAN-DATE        PIC X(8).
012410*             SEE 2120-CLEAN-PO-NUMBER FOR THE BLANK-DEFAULTS-TO-
012420*             ZERO RULE ON THIS FIELD.
012500         05  WS-PO-CLEAN-NUMBER      PIC X(6).
012600         05  WS-PO-CLEAN-VENDOR      PIC X(25).
012610*             SEE 2110-CLEAN-PART-NUMBER FOR THE VENDOR-REMARK-
012620*             AND-STRAY-TAB STRIP THAT RUNS AGAINST THIS FIELD.
012700         05  WS-PO-CLEAN-PART-NO     PIC X(15).
012800*             CHAR-AT-A-TIME VIEW OF THE PART NUMBER, USED BY
012900*             2115-SCAN-PART-NO-CHAR TO FIND THE VENDOR-REMARK
013000*             PAREN AND ANY STRAY TABS.
013100         05  WS-PART-NO-TABLE REDEFINES WS-PO-CLEAN-PART-NO.
013200             10  WS-PART-NO-CHAR     PIC X OCCURS 15 TIMES.
013260*             ORDER QUANTITY OFF THE LEDGER, UNITS AS ORDERED
013270*             (NOT AS PACKED) -- 2300-COMPUTE-UNIT-PRICING MULTI-
013280*             PLIES THIS BY PACK QUANTITY TO GET UNIT QUANTITY.
013300         05  WS-PO-CLEAN-ORDER-QTY   PIC S9(5)V99.
013400         05  WS-PO-CLEAN-COST        PIC S9(7)V99.
013500*             RAW-BYTE VIEW OF THE CLEANED COST, FOR THE ERROR
013600*             TRACE IN 2300-COMPUTE-UNIT-PRICING.
013700         05  WS-PO-CLEAN-COST-X REDEFINES WS-PO-CLEAN-COST
013800                 PIC X(9).
013900         05  WS-PO-CLEAN-DESCRIPTION PIC X(30).
014000         05  FILLER                  PIC X(2)  VALUE SPACES.
014100*
014150*         LOADED ONCE AT 1000-INITIALIZE FROM FUNCTION CURRENT-
014160*         DATE -- NOT USED FOR ANYTHING YET BUT WS-RUN-DATE-NUM
014170*         BELOW, KEPT AGAINST THE DAY THE AGING REPORT IS BUILT.
014200 01  WS-RUN-DATE.
014300         05  WS-RUN-YEAR             PIC 9(4).
014400         05  WS-RUN-MONTH            PIC 99.
014500         05  WS-RUN-DAY              PIC 99.
014600*         COMBINED NUMERIC VIEW, FOR THE FUTURE AGING REPORT.
014700 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(8).
014800*
014900         COPY CBLJCPT.
015000*
015050*****************************************************************
015060*   FILE-STATUS BYTES FOR ALL SEVEN FILES THIS PROGRAM TOUCHES.
015070*   ONLY "00" IS TREATED AS GOOD -- 1100-CHECK-TABLES-PRESENT
015080*   TESTS THESE 88-LEVELS RATHER THAN THE RAW STATUS CODE SO A
015090*   FUTURE STATUS VALUE ADDED HERE DOESN'T HAVE TO RIPPLE INTO
015095*   EVERY IF TEST IN THE PROGRAM.
015098*****************************************************************
015100 01  WS-FILE-STATUSES.
015200         05  WS-PO-STATUS            PIC XX.
015300             88  WS-PO-OK                VALUE "00".
015400         05  WS-PM-STATUS            PIC XX.
015500             88  WS-PM-OK                VALUE "00".
015600         05  WS-AS-STATUS            PIC XX.
015700             88  WS-AS-OK                VALUE "00".
015800         05  WS-MC-STATUS            PIC XX.
015900             88  WS-MC-OK                VALUE "00".
016000         05  WS-EX-STATUS            PIC XX.
016100             88  WS-EX-OK                VALUE "00".
016200         05  WS-BL-STATUS            PIC XX.
016300             88  WS-BL-OK                VALUE "00".
016400         05  WS-EO-STATUS            PIC XX.
016500             88  WS-EO-OK                VALUE "00".
016600         05  FILLER                  PIC X(2)  VALUE SPACES.
016700 01  WS-MISSING-TABLE-NAME       PIC X(20).
016800*
016810*****************************************************************
016820*   THE THREE FIELDS THE MERGE (2200-MERGE-PART-MASTER) AND THE
016830*   PRICING STEP (2300-COMPUTE-UNIT-PRICING) FILL IN ON TOP OF
016840*   THE CLEANED PO LINE BEFORE 2400-WRITE-ENRICHED-RECORD MOVES
016850*   EVERYTHING OUT TO ENRPOUT-REC.
016860*****************************************************************
016900 01  WS-EPO-FIELDS.
016910*             PACK QUANTITY OFF THE MASTER, OR 1.00 WHEN THE
016920*             MASTER HAS NO ENTRY FOR THIS PART -- SEE
016930*             2200-MERGE-PART-MASTER.
017000         05  WS-EPO-PK-QTY           PIC S9(3)V99.
017010*             UP TO 12 COMMA-SEPARATED WAREHOUSE LOCATIONS,
017020*             CARRIED THROUGH AS-IS FROM THE MASTER.  CBLJC02
017030*             DOES THE ACTUAL PARSING.
017100         05  WS-EPO-LOCATIONS        PIC X(60).
017200         05  WS-EPO-UNIT-QTY         PIC S9(7)V99.
017300             88  WS-EPO-UNIT-QTY-ZERO    VALUE ZERO.
017400         05  WS-EPO-UNIT-PRICE       PIC S9(5)V99.
017500         05  FILLER                  PIC X(2)  VALUE SPACES.
017600*
017610*****************************************************************
017620*   RUN SWITCHES AND COUNTERS.  THE THREE MORE-xx-RECS FLAGS ARE
017630*   PIC X(3) RATHER THAN A SINGLE BYTE ON PURPOSE -- THAT'S THE
017640*   PIEDMONT VALLEY HOUSE STYLE FOR AN AT-END SWITCH, GOING BACK
017650*   TO THE ORIGINAL 1985 LEDGER-PRINT VERSION OF THIS PROGRAM.
017660*****************************************************************
017700 01  WORK-AREA.
017800         05  MORE-PO-RECS            PIC X(3)     VALUE "YES".
017900         05  MORE-PM-RECS            PIC X(3)     VALUE "YES".
018000         05  MORE-AS-RECS            PIC X(3)     VALUE "YES".
018100         05  WS-MATCH-FOUND          PIC X        VALUE "N".
018200             88  WS-PART-MATCHED         VALUE "Y".
018300             88  WS-PART-NOT-MATCHED     VALUE "N".
018310*             RESET TO "N" AT THE TOP OF EVERY CALL TO
018320*             2200-MERGE-PART-MASTER -- ONE PO LINE, ONE ATTEMPT.
018400         05  WS-PO-READ-COUNT        PIC S9(7)    COMP VALUE ZERO.
018500         05  WS-PO-WRITE-COUNT       PIC S9(7)    COMP VALUE ZERO.
018510*             BOTH DISPLAYED BY 3000-CLOSING SO THE OPERATOR CAN
018520*             SPOT A RUN THAT READ MORE LINES THAN IT WROTE.
018600         05  WS-PM-COUNT             PIC S9(5)    COMP VALUE ZERO.
018700         05  PM-IDX                  PIC S9(5)    COMP VALUE ZERO.
018800         05  WS-MATCH-IDX            PIC S9(5)    COMP VALUE ZERO.
018900         05  WS-AS-COUNT             PIC S9(7)    COMP VALUE ZERO.
019000         05  WS-SUB1                 PIC S9(3)    COMP VALUE ZERO.
019100         05  WS-PAREN-POSITION       PIC S9(3)    COMP VALUE ZERO.
019200         05  FILLER                  PIC X(2)     VALUE SPACES.
019300*
019320*         03/04/03 SAW -- GUARD PM-TABLE'S FIXED 2000-ENTRY SIZE.
019340*         A MASTER FILE THAT GROWS PAST IT MUST ABEND, NOT
019360*         SILENTLY TRUNCATE THE LOOKUP TABLE.
019400 77  WS-ABEND-SWITCH             PIC X        VALUE "N".
019500 77  WS-TABLE-FULL-SWITCH        PIC X        VALUE "N".
019550*
019560*         08/22/03 SAW -- PO INPUT CARRIES TWO BLANK HEADER ROWS
019570*         AHEAD OF THE FIRST REAL LINE.  WS-PO-DISCARD-COUNT
019580*         COUNTS THE TWO THROW-AWAY READS IN 1000-INITIALIZE SO
019590*         THE MAIN LOOP NEVER SEES THEM.
019595 77  WS-PO-DISCARD-COUNT         PIC S9(3)    COMP VALUE ZERO.
019600*
019700  PROCEDURE DIVISION.
019800*
019810*****************************************************************
019820*   MAINLINE.  PRIME THE RUN, WORK THE PO LEDGER ONE LINE AT A
019830*   TIME UNTIL END OF FILE, THEN CLOSE OUT AND STOP.  ALL OF THE
019840*   REAL WORK IS DONE BY THE PARAGRAPHS PERFORMED BELOW --
019850*   NOTHING ELSE IN THE PROGRAM IS REACHED EXCEPT THROUGH THEM.
019860*****************************************************************
019900 0000-CBLJC01.
020000         PERFORM 1000-INITIALIZE.
020100         PERFORM 2000-PROCESS-ONE-PO-LINE
020200             UNTIL MORE-PO-RECS = "NO".
020300         PERFORM 3000-CLOSING.
020400         STOP RUN.
020500*
020600*****************************************************************
020700*   1000 SERIES -- OPEN-OF-RUN PROCESSING.
020800*****************************************************************
020900*
021000 1000-INITIALIZE.
021100         MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-NUM.
021200         PERFORM 1100-CHECK-TABLES-PRESENT THRU 1100-EXIT.
021300         PERFORM 1200-LOAD-PURCHASED-MASTER.
021400         PERFORM 1400-LOAD-ASSEMBLIES.
021500         OPEN INPUT PO-INPUT.
021600         OPEN OUTPUT ENRPOUT.
021610*         THE LEDGER'S FIRST TWO ROWS ARE ALWAYS BLANK HEADER
021620*         FILLER -- THROW BOTH AWAY BEFORE PRIMING THE READ THAT
021630*         2000-PROCESS-ONE-PO-LINE'S FIRST ITERATION WILL CLEAN.
021650         PERFORM 9000-READ-PO-LINE
021660             VARYING WS-PO-DISCARD-COUNT FROM 1 BY 1
021670             UNTIL WS-PO-DISCARD-COUNT > 2.
021680*         THIS THIRD READ IS THE PRIMING READ -- ITS RECORD IS
021685*         WHAT 2000-PROCESS-ONE-PO-LINE ACTS ON FIRST.
021690         PERFORM 9000-READ-PO-LINE.
021900*
022000*         06/01/99 JKM -- PRE-FLIGHT CHECK, PLANT AUDIT 99-14.
022100*         A MISSING TABLE ABENDS THE RUN NAMING THE TABLE.
022110*         EACH TABLE IS OPENED, TESTED, AND IMMEDIATELY CLOSED --
022120*         NONE OF THE SIX IS LEFT OPEN HERE.  1200/1400 REOPEN
022130*         PCHMAST AND BOMASSY THEMSELVES ONCE THIS CHECK PASSES.
022200 1100-CHECK-TABLES-PRESENT.
022210*         PO LEDGER FIRST -- IT'S THE DRIVER FILE, SO IF IT'S
022220*         MISSING NOTHING ELSE IN THE RUN MATTERS.
022300         OPEN INPUT PO-INPUT.
022400         IF NOT WS-PO-OK
022500             MOVE "ALL PURCHASE ORDERS" TO WS-MISSING-TABLE-NAME
022600             GO TO 1190-TABLE-MISSING
022700         END-IF.
022800         CLOSE PO-INPUT.
022900         OPEN INPUT BOMASSY.
023000         IF NOT WS-AS-OK
023100             MOVE "BOM ASSEMBLIES" TO WS-MISSING-TABLE-NAME
023200             GO TO 1190-TABLE-MISSING
023300         END-IF.
023400         CLOSE BOMASSY.
023500         OPEN INPUT BOMMACH.
023600         IF NOT WS-MC-OK
023700             MOVE "BOM MACHINED" TO WS-MISSING-TABLE-NAME
023800             GO TO 1190-TABLE-MISSING
023900         END-IF.
024000         CLOSE BOMMACH.
024010*         PURCHASED MASTER IS CHECKED HERE THE SAME WAY, THEN
024020*         REOPENED AND READ FOR REAL BY 1200 BELOW -- THIS PASS
024030*         ONLY PROVES THE FILE EXISTS ON THE JOB CARD.
024100         OPEN INPUT PCHMAST.
024200         IF NOT WS-PM-OK
024300             MOVE "BOM PURCHASED" TO WS-MISSING-TABLE-NAME
024400             GO TO 1190-TABLE-MISSING
024500         END-IF.
024600         CLOSE PCHMAST.
024700         OPEN INPUT BOMEXTR.
024800         IF NOT WS-EX-OK
024900             MOVE "BOM EXTRUSION" TO WS-MISSING-TABLE-NAME
025000             GO TO 1190-TABLE-MISSING
025100         END-IF.
025200         CLOSE BOMEXTR.
025300         OPEN INPUT BOMBOLT.
025400         IF NOT WS-BL-OK
025500             MOVE "BOM BOLTS" TO WS-MISSING-TABLE-NAME
025600             GO TO 1190-TABLE-MISSING
025700         END-IF.
025800         CLOSE BOMBOLT.
025900         GO TO 1100-EXIT.
025910*         FALLS THROUGH TO HERE ONLY WHEN A TABLE IS MISSING --
025920*         THE OPERATOR MESSAGE NAMES WHICH ONE SO THE JOB CAN BE
025930*         RE-RUN AFTER THE MISSING WORKBOOK EXTRACT IS SUPPLIED.
026000 1190-TABLE-MISSING.
026100         DISPLAY "CBLJC01 - FATAL - TABLE NOT FOUND - "
026200             WS-MISSING-TABLE-NAME.
026300         MOVE 16 TO RETURN-CODE.
026400         STOP RUN.
026410*         COMMON EXIT FOR THE PERFORM ... THRU IN 1000-INITIALIZE.
026500 1100-EXIT.
026600         EXIT.
026700*
026800*         LOADS THE PURCHASED-PARTS MASTER INTO PM-TABLE, IN THE
026900*         PART-NUMBER ASCENDING ORDER THE MASTER FILE ARRIVES IN.
027000 1200-LOAD-PURCHASED-MASTER.
027100         OPEN INPUT PCHMAST.
027200         MOVE "YES" TO MORE-PM-RECS.
027300         PERFORM 9010-READ-PM-RECORD.
027400         PERFORM 1210-LOAD-ONE-PM-ENTRY
027500             UNTIL MORE-PM-RECS = "NO".
027550         IF WS-ABEND-SWITCH = "Y"
027560             DISPLAY "CBLJC01 - FATAL - PURCHASED MASTER TABLE "
027570                 "FULL AT 2000 ENTRIES"
027580             MOVE 16 TO RETURN-CODE
027590             STOP RUN
027595         END-IF.
027600         CLOSE PCHMAST.
027700*
027710*         PM-PART-NO-CLEAN BELOW IS A FIXED-WIDTH, BLANK-PADDED
027720*         PIC X(15) FIELD -- WHEN 2210-SCAN-PART-TABLE LATER
027730*         COMPARES IT AGAINST THE PO'S CLEANED PART NUMBER (ALSO
027740*         PIC X(15)), COBOL'S SPACE-FILL COMPARISON RULE MAKES
027750*         TRAILING BLANKS ON EITHER SIDE COMPARE EQUAL, SO NO
027760*         EXPLICIT TRIM OF THE MASTER PART NUMBER IS NEEDED HERE.
027800 1210-LOAD-ONE-PM-ENTRY.
027810         IF WS-PM-COUNT >= 2000
027820             MOVE "Y" TO WS-TABLE-FULL-SWITCH
027830             MOVE "Y" TO WS-ABEND-SWITCH
027840         ELSE
027900             ADD 1 TO WS-PM-COUNT
027910             MOVE WS-PM-COUNT TO PM-IDX
028000             MOVE PM-IN-PART-NO TO PM-PART-NO-CLEAN(PM-IDX)
028100             MOVE PM-IN-DESCRIPTION
028120                 TO PM-DESCRIPTION(PM-IDX)
028200             IF PM-IN-PK-QTY-MISSING
028300                 MOVE 1.00 TO PM-PK-QTY-CLEAN(PM-IDX)
028400             ELSE
028500                 MOVE PM-IN-PK-QTY
028520                     TO PM-PK-QTY-CLEAN(PM-IDX)
028600             END-IF
028650             MOVE PM-IN-LOCATIONS
028670                 TO PM-LOCATIONS-CLEAN(PM-IDX)
028680         END-IF.
028800         PERFORM 9010-READ-PM-RECORD.
028900*
029000*         READS AND COUNTS THE ASSEMBLIES TABLE.  FIELDS ARE
029100*         EXTRACTED BUT NOT CARRIED FURTHER -- PASS-THROUGH ONLY.
029110*         SPEC CALLS FOR A RECORD COUNT ON THE CLOSING DISPLAY,
029120*         NOT A COST ROLL-UP, SO THAT'S ALL THIS SERIES DOES.
029200 1400-LOAD-ASSEMBLIES.
029300         OPEN INPUT BOMASSY.
029400         MOVE "YES" TO MORE-AS-RECS.
029500         PERFORM 9020-READ-ASSY-RECORD.
029600         PERFORM 1410-COUNT-ASSY-RECORD
029700             UNTIL MORE-AS-RECS = "NO".
029800         CLOSE BOMASSY.
029900*
029910*         ONE COUNT BUMP PER RECORD -- KEPT AS ITS OWN PARAGRAPH
029920*         RATHER THAN FOLDED INTO 1400 SO THE PERFORM ... UNTIL
029930*         ABOVE READS THE SAME AS EVERY OTHER LOAD LOOP IN THIS
029940*         PROGRAM (READ, THEN PERFORM THE PER-RECORD WORK).
030000 1410-COUNT-ASSY-RECORD.
030100         ADD 1 TO WS-AS-COUNT.
030200         PERFORM 9020-READ-ASSY-RECORD.
030300*
030400*****************************************************************
030500*   2000 SERIES -- ONE PO LINE, CLEAN / MERGE / PRICE / WRITE.
030600*****************************************************************
030700*
030710*         ONE PASS PER PO LEDGER LINE -- CLEAN THE RAW FIELDS,
030720*         MERGE PACK QUANTITY AND LOCATIONS OFF THE PURCHASED
030730*         MASTER, PRICE OUT THE UNIT COST, THEN WRITE THE
030740*         ENRICHED RECORD FOR CBLJC02 TO PICK UP.  READ-AHEAD
030750*         LOGIC (9000-READ-PO-LINE) IS CALLED LAST SO THE NEXT
030760*         ITERATION'S TEST OF MORE-PO-RECS SEES THIS LINE'S READ.
030800 2000-PROCESS-ONE-PO-LINE.
030900         PERFORM 2100-CLEAN-PO-LINE.
031000         PERFORM 2200-MERGE-PART-MASTER.
031100         PERFORM 2300-COMPUTE-UNIT-PRICING.
031200         PERFORM 2400-WRITE-ENRICHED-RECORD.
031300         PERFORM 9000-READ-PO-LINE.
031400*
031410*         PULLS EVERY FIELD OF THE CLEANED PO LINE TOGETHER --
031420*         DATE AND VENDOR ARE COPIED STRAIGHT ACROSS, PART NUMBER
031430*         AND PO NUMBER GO THROUGH THEIR OWN SUB-PARAGRAPHS BELOW
031440*         BECAUSE EACH NEEDS CHARACTER-LEVEL SCANNING OR A
031450*         BLANK-DEFAULT TEST THAT DOESN'T FIT ON ONE MOVE.
031500 2100-CLEAN-PO-LINE.
031600         MOVE PO-IN-DATE TO WS-PO-CLEAN-DATE.
031700         PERFORM 2110-CLEAN-PART-NUMBER.
031800         PERFORM 2120-CLEAN-PO-NUMBER.
031900         MOVE PO-IN-VENDOR TO WS-PO-CLEAN-VENDOR.
032000         MOVE PO-IN-ORDER-QTY TO WS-PO-CLEAN-ORDER-QTY.
032100*         PO COST ROUNDED TO THE CENT, HALF-AWAY-FROM-ZERO --
032200*         COBOL'S DEFAULT ROUNDED BEHAVIOR ON THIS COMPILER.
032300         COMPUTE WS-PO-CLEAN-COST ROUNDED = PO-IN-COST + ZERO.
032400         MOVE PO-IN-DESCRIPTION TO WS-PO-CLEAN-DESCRIPTION.
032500*
032600*         03/15/94 JKM -- DROP THE PARENTHESIZED VENDOR REMARK
032700*         AND ANY STRAY TABS BEFORE THE MASTER LOOKUP.
032800 2110-CLEAN-PART-NUMBER.
032900         MOVE PO-IN-PART-NO TO WS-PO-CLEAN-PART-NO.
033000         MOVE ZERO TO WS-PAREN-POSITION.
033100         PERFORM 2115-SCAN-PART-NO-CHAR
033200             VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 15.
033300         IF WS-PAREN-POSITION NOT = ZERO
033400             MOVE SPACES
033500                 TO WS-PO-CLEAN-PART-NO(WS-PAREN-POSITION:)
033600         END-IF.
033700*
033710*         RUNS ONCE PER CHARACTER OF THE 15-BYTE PART NUMBER.
033720*         REMEMBERS THE FIRST "(" SEEN (VENDOR REMARKS ALWAYS
033730*         OPEN WITH ONE) AND BLANKS OUT ANY STRAY TAB CHARACTER
033740*         ALONG THE WAY, SINCE THE WORKBOOK EXTRACT OCCASIONALLY
033750*         CARRIES ONE IN PLACE OF A TRAILING SPACE.
033800 2115-SCAN-PART-NO-CHAR.
033900         IF WS-PART-NO-CHAR(WS-SUB1) = "("
034000             AND WS-PAREN-POSITION = ZERO
034100             MOVE WS-SUB1 TO WS-PAREN-POSITION
034200         END-IF.
034300         IF WS-PART-NO-CHAR(WS-SUB1) IS TAB-CHARACTER-CLASS
034400             MOVE SPACE TO WS-PART-NO-CHAR(WS-SUB1)
034500         END-IF.
034600*
034700*         08/02/85 RTH -- BLANK PO NUMBER MEANS NO PO WAS CUT.
034800 2120-CLEAN-PO-NUMBER.
034900         IF PO-IN-NUMBER-BLANK
035000             MOVE "000000" TO WS-PO-CLEAN-NUMBER
035100         ELSE
035200             MOVE PO-IN-NUMBER TO WS-PO-CLEAN-NUMBER
035300         END-IF.
035400*
035500*         LEFT JOIN ON PART NUMBER -- EVERY PO LINE SURVIVES.
035600 2200-MERGE-PART-MASTER.
035700         MOVE "N" TO WS-MATCH-FOUND.
035800         IF WS-PM-COUNT > ZERO
035900             PERFORM 2210-SCAN-PART-TABLE
036000                 VARYING PM-IDX FROM 1 BY 1
036100                 UNTIL PM-IDX > WS-PM-COUNT
036200         END-IF.
036300         IF WS-PART-MATCHED
036400             AND PM-PK-QTY-CLEAN(WS-MATCH-IDX) NOT = ZERO
036500             MOVE PM-PK-QTY-CLEAN(WS-MATCH-IDX) TO WS-EPO-PK-QTY
036600             MOVE PM-LOCATIONS-CLEAN(WS-MATCH-IDX)
036700                 TO WS-EPO-LOCATIONS
036800         ELSE
036900             MOVE 1.00 TO WS-EPO-PK-QTY
037000             MOVE SPACES TO WS-EPO-LOCATIONS
037100         END-IF.
037200*
037210*         LINEAR SCAN OF THE PURCHASED MASTER, ONE ENTRY PER
037220*         PERFORM.  THE MASTER RUNS UP TO 2000 ENTRIES SO THIS
037230*         WALKS THE WHOLE TABLE ON A MISS -- ACCEPTABLE FOR A
037240*         BATCH RUN, AND SIMPLER TO MAINTAIN THAN A KEYED SEARCH
037250*         GIVEN THE MASTER ARRIVES IN NO PARTICULAR SORT ORDER.
037260*         WS-PART-NOT-MATCHED STOPS THE COMPARE ONCE A MATCH IS
037270*         FOUND SO WS-MATCH-IDX ISN'T OVERWRITTEN BY A LATER
037280*         DUPLICATE PART NUMBER ON THE MASTER.
037300 2210-SCAN-PART-TABLE.
037400         IF WS-PART-NOT-MATCHED
037500             AND PM-PART-NO-CLEAN(PM-IDX) = WS-PO-CLEAN-PART-NO
037600                 MOVE "Y" TO WS-MATCH-FOUND
037700                 MOVE PM-IDX TO WS-MATCH-IDX
037800         END-IF.
037900*
038000*         UNIT QTY = ORDER QTY X PK QTY.  UNIT PRICE = PO COST
038100*         OVER UNIT QTY, ROUNDED.  02/11/03 SAW -- GUARD AND
038200*         FLAG THE DIVIDE WHEN UNIT QTY COMPUTES TO ZERO.
038300 2300-COMPUTE-UNIT-PRICING.
038400         COMPUTE WS-EPO-UNIT-QTY ROUNDED =
038500             WS-PO-CLEAN-ORDER-QTY * WS-EPO-PK-QTY.
038600         IF WS-EPO-UNIT-QTY-ZERO
038700             MOVE ZERO TO WS-EPO-UNIT-PRICE
038800             DISPLAY "CBLJC01 - WARNING - UNIT QTY ZERO ON PART "
038900                 WS-PO-CLEAN-PART-NO " PO " WS-PO-CLEAN-NUMBER
039000                 " - UNIT PRICE FLAGGED ZERO"
039100         ELSE
039200             COMPUTE WS-EPO-UNIT-PRICE ROUNDED =
039300                 WS-PO-CLEAN-COST / WS-EPO-UNIT-QTY
039400         END-IF.
039500*
039510*         MOVES THE CLEANED-AND-PRICED FIELDS OUT TO ENRPOUT-REC
039520*         (COPYBOOK CBLJCEO) FIELD BY FIELD -- THE TWO RECORDS
039530*         DON'T LINE UP BYTE FOR BYTE, SO A GROUP MOVE WOULD JUST
039540*         MOVE GARBAGE PAST WHATEVER FIELDS HAPPEN TO MATCH.
039600 2400-WRITE-ENRICHED-RECORD.
039700         MOVE WS-PO-CLEAN-DATE TO EPO-DATE.
039800         MOVE WS-PO-CLEAN-NUMBER TO EPO-PO-NUMBER.
039900         MOVE WS-PO-CLEAN-VENDOR TO EPO-VENDOR.
040000         MOVE WS-PO-CLEAN-PART-NO TO EPO-PART-NO.
040100         MOVE WS-PO-CLEAN-ORDER-QTY TO EPO-ORDER-QTY.
040200         MOVE WS-PO-CLEAN-COST TO EPO-COST.
040300         MOVE WS-PO-CLEAN-DESCRIPTION TO EPO-DESCRIPTION.
040400         MOVE WS-EPO-PK-QTY TO EPO-PK-QTY.
040500         MOVE WS-EPO-LOCATIONS TO EPO-LOCATIONS.
040600         MOVE WS-EPO-UNIT-QTY TO EPO-UNIT-QTY.
040700         MOVE WS-EPO-UNIT-PRICE TO EPO-UNIT-PRICE.
040800         WRITE ENRPOUT-REC.
040900         ADD 1 TO WS-PO-WRITE-COUNT.
041000*
041100*****************************************************************
041200*   3000 SERIES -- CLOSE-OF-RUN PROCESSING.
041300*****************************************************************
041400*
041510*         PCHMAST AND BOMASSY ARE ALREADY CLOSED BY THE TIME WE
041520*         GET HERE -- 1200-LOAD-PURCHASED-MASTER AND
041530*         1400-LOAD-ASSEMBLIES BOTH CLOSE BEHIND THEMSELVES ONCE
041540*         THEIR TABLE IS FULLY LOADED.  ONLY PO-INPUT AND
041550*         ENRPOUT ARE STILL OPEN AT RUN END.
041560 3000-CLOSING.
041600         CLOSE PO-INPUT.
041700         CLOSE ENRPOUT.
041710*         FOUR OPERATOR-FACING COUNTS -- READ/WRITTEN LEDGER
041720*         LINES AND THE SIZE OF THE TWO TABLES LOADED AT STARTUP.
041800         DISPLAY "CBLJC01 - PO LINES READ    " WS-PO-READ-COUNT.
041900         DISPLAY "CBLJC01 - PO LINES WRITTEN  " WS-PO-WRITE-COUNT.
042000         DISPLAY "CBLJC01 - MASTER PARTS      " WS-PM-COUNT.
042100         DISPLAY "CBLJC01 - ASSEMBLY RECORDS  " WS-AS-COUNT.
042110*         UPSI-0 SET ON ON THE JOB CARD TURNS ON THIS TRACE --
042120*         PLANT AUDIT 99-14 WANTED THE OVERFLOW SWITCHES VISIBLE
042130*         ON A CLEAN RUN, NOT JUST WHEN THEY TRIP.
042140         IF JC-TRACE-REQUESTED
042150             DISPLAY "CBLJC01 - TRACE - TABLE FULL SWITCH "
042160                 WS-TABLE-FULL-SWITCH
042170             DISPLAY "CBLJC01 - TRACE - ABEND SWITCH      "
042180                 WS-ABEND-SWITCH
042190         END-IF.
042200*
042300*****************************************************************
042400*   9000 SERIES -- FILE READS.
042500*****************************************************************
042600*
042610*         THE READ COUNT BELOW INCLUDES ONLY REAL PO LINES --
042620*         THE TWO DISCARD READS IN 1000-INITIALIZE CALL THIS SAME
042630*         PARAGRAPH, BUT MORE-PO-RECS IS STILL "YES" AT THAT
042640*         POINT SO THOSE TWO HEADER ROWS GET COUNTED HERE TOO.
042650*         THAT'S DELIBERATE -- 3000-CLOSING'S "PO LINES READ"
042660*         DISPLAY IS A RAW READ COUNT FOR THE OPERATOR, NOT A
042670*         COUNT OF LINES ACTUALLY WRITTEN (SEE WS-PO-WRITE-COUNT
042680*         FOR THAT).
042700 9000-READ-PO-LINE.
042800         READ PO-INPUT
042900             AT END
043000                 MOVE "NO" TO MORE-PO-RECS
043100         END-READ.
043200         IF MORE-PO-RECS = "YES"
043300             ADD 1 TO WS-PO-READ-COUNT
043400         END-IF.
043500*
043510*         NO COUNTER ON THIS READ -- WS-PM-COUNT (BUMPED IN
043520*         1210-LOAD-ONE-PM-ENTRY) ALREADY TRACKS HOW MANY MASTER
043530*         RECORDS MADE IT INTO PM-TABLE.
043600 9010-READ-PM-RECORD.
043700         READ PCHMAST
043800             AT END
043900                 MOVE "NO" TO MORE-PM-RECS
044000         END-READ.
044100*
044110*         SAME PATTERN AS 9010 -- WS-AS-COUNT IN 1410 DOES THE
044120*         COUNTING, NOT THIS READ.
044200 9020-READ-ASSY-RECORD.
044300         READ BOMASSY
044400             AT END
044500                 MOVE "NO" TO MORE-AS-RECS
044600         END-READ.
