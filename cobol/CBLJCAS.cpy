000100*****************************************************************
000200*   COPYBOOK:    CBLJCAS
000300*   DESCRIPTION: BOM ASSEMBLIES MASTER RECORD LAYOUT.  READ BY
000400*                THE LOADER FOR A VOLUME/PRESENCE CHECK ONLY --
000500*                FIELDS ARE EXTRACTED BUT CARRIED NO FURTHER,
000600*                PER THE JOB COSTING RUN BOOK.
000700*   RECORD LEN:  148 BYTES (BOMASSY-IN-REC).
000800*****************************************************************
000900*
001000*     MAINTENANCE LOG
001100*     ---------------
001200*     03/14/85  RTH  ORIGINAL LAYOUT.
001300*     09/02/91  RTH  WIDENED DESCRIPTION TO 30 CHARACTERS.
001400*     04/09/02  SAW  CONFIRMED LAYOUT FOR JOB COSTING EXTRACT,
001500*                    JC-COST REQUEST 0217 -- NO FIELDS ADDED.
001600*
001700 01  BOMASSY-IN-REC.
001800     05  AS-IN-JOB-NO            PIC X(8).
001900     05  AS-IN-ASSY              PIC X(10).
002000     05  AS-IN-ITEM              PIC X(10).
002100     05  AS-IN-REV               PIC X(3).
002200     05  AS-IN-ASSEMBLY          PIC X(15).
002300     05  AS-IN-DESCRIPTION       PIC X(30).
002400     05  AS-IN-TOTAL-QTY         PIC S9(5)V99.
002500*         LOCATION ALLOCATION STRING -- NOT PARSED HERE.  THE
002600*         ASSEMBLIES TABLE IS PASS-THROUGH ONLY; ONLY THE
002700*         PURCHASED-PARTS MASTER LOCATIONS FEED THE REPORT.
002800     05  AS-IN-LOCATIONS         PIC X(60).
002900     05  FILLER                  PIC X(5).
