000100*****************************************************************
000200*   COPYBOOK:    CBLJCEO
000300*   DESCRIPTION: ENRICHED PURCHASE ORDER LINE -- OUTPUT OF THE
000400*                LOADER/MERGE STEP (CBLJC01), INPUT TO THE
000500*                PURCHASED-PARTS PROCESSOR (CBLJC02).  CARRIES
000600*                THE CLEANED PO LINE PLUS THE PACK QUANTITY AND
000700*                LOCATION ALLOCATION STRING PULLED FROM THE
000800*                PURCHASED-PARTS MASTER, AND THE DERIVED UNIT
000900*                QUANTITY AND UNIT PRICE.
001000*   RECORD LEN:  181 BYTES (ENRPOUT-REC) -- FULL WIDTH, NO
001100*                FILLER ROOM LEFT ON THIS ONE.
001200*****************************************************************
001300*
001400*     MAINTENANCE LOG
001500*     ---------------
001600*     04/09/02  SAW  ORIGINAL LAYOUT, JC-COST REQUEST 0217 --
001700*                    FIRST RUN OF THE JOB COSTING EXTRACT.
001800*     02/11/03  SAW  ADDED 88 EPO-UNIT-QTY-ZERO SO THE
001900*                    PROCESSOR CAN GUARD THE PRICE DIVIDE
002000*                    WITHOUT A SEPARATE WORKING-STORAGE FLAG.
002100*
002200 01  ENRPOUT-REC.
002300     05  EPO-DATE                PIC X(8).
002400     05  EPO-PO-NUMBER           PIC X(6).
002500     05  EPO-VENDOR              PIC X(25).
002600     05  EPO-PART-NO             PIC X(15).
002700     05  EPO-ORDER-QTY           PIC S9(5)V99.
002800     05  EPO-COST                PIC S9(7)V99.
002900     05  EPO-DESCRIPTION         PIC X(30).
003000*         FROM THE PURCHASED-PARTS MASTER; 1.00 WHEN THE PO
003100*         LINE'S PART NUMBER DID NOT MATCH THE MASTER.
003200     05  EPO-PK-QTY              PIC S9(3)V99.
003300*         FROM THE PURCHASED-PARTS MASTER; SPACES WHEN NO
003400*         MATCH WAS FOUND.
003500     05  EPO-LOCATIONS           PIC X(60).
003600     05  EPO-UNIT-QTY            PIC S9(7)V99.
003700         88  EPO-UNIT-QTY-ZERO        VALUE ZERO.
003800     05  EPO-UNIT-PRICE          PIC S9(5)V99.
