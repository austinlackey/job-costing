000100*****************************************************************
000200*   COPYBOOK:    CBLJCPO
000300*   DESCRIPTION: PURCHASE ORDER LINE RECORD LAYOUT.
000400*                RAW LAYOUT AS EXTRACTED FROM THE PURCHASE
000500*                ORDER LEDGER.  THE LOADER'S CLEANED WORKING
000600*                COPY OF THIS RECORD IS CARRIED IN CBLJC01.
000700*   RECORD LEN:  102 BYTES (PO-INPUT-REC).
000800*****************************************************************
000900*
001000*     MAINTENANCE LOG
001100*     ---------------
001200*     03/14/85  RTH  ORIGINAL LAYOUT FOR PO LEDGER EXTRACT.
001300*     09/02/91  RTH  WIDENED VENDOR NAME TO 25 CHARACTERS.
001400*     11/18/98  JKM  Y2K -- CONFIRMED PO DATE FIELD IS FULL
001500*                    4-DIGIT YEAR (YYYYMMDD), NO CHANGE
001600*                    REQUIRED.
001700*     04/09/02  SAW  CLEANED-COPY WORKING-STORAGE FIELDS FOR
001800*                    THIS RECORD NOW CARRIED IN CBLJC01 PER
001900*                    JC-COST REQUEST 0217.
002000*
002100 01  PO-INPUT-REC.
002200*         PURCHASE ORDER LINE DATE, YYYYMMDD -- SORT KEY
002300*         WITHIN A PART GROUP ON THE COSTING REPORT.
002400     05  PO-IN-DATE              PIC X(8).
002500*         PURCHASE ORDER NUMBER.  BLANK ON THE LEDGER MEANS
002600*         NO PO WAS CUT -- THE LOADER SUBSTITUTES ZERO.
002700     05  PO-IN-NUMBER            PIC X(6).
002800         88  PO-IN-NUMBER-BLANK      VALUE SPACES.
002900     05  PO-IN-VENDOR            PIC X(25).
003000*         PART NUMBER AS TYPED ON THE LEDGER.  MAY CARRY A
003100*         PARENTHESIZED SUFFIX (VENDOR REMARK) THAT THE
003200*         LOADER STRIPS, AND MAY HAVE STRAY TABS FROM THE
003300*         SPREADSHEET EXTRACT.
003400     05  PO-IN-PART-NO           PIC X(15).
003500     05  PO-IN-ORDER-QTY         PIC S9(5)V99.
003600     05  PO-IN-COST              PIC S9(7)V99.
003700     05  PO-IN-DESCRIPTION       PIC X(30).
003800     05  FILLER                  PIC X(2).
