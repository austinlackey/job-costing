000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.        CBLJC02.
000300  AUTHOR.            R T HUTCHINS.
000400  INSTALLATION.      PIEDMONT VALLEY MACHINE AND TOOL CO.
000500  DATE-WRITTEN.      03/21/85.
000600  DATE-COMPILED.     02/11/03.
000700  SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*   CBLJC02 -- JOB COSTING EXTRACT, STEP 2.
001100*   READS THE ENRICHED PO FILE WRITTEN BY CBLJC01, GROUPS THE
001200*   LINES BY PART NUMBER IN THE ORDER THE PART NUMBER FIRST
001300*   APPEARS, SORTS EACH GROUP'S LINES ASCENDING BY DATE, PARSES
001400*   THE LOCATION STRING OFF THE EARLIEST LINE, AND PRINTS THE
001500*   JOB COSTING REPORT -- PART HEADER, LOCATION BREAKDOWN, PO
001600*   DETAIL LINES, PART TOTAL, AND A GRAND TOTAL AT THE END.
001700*****************************************************************
001800*
001900*     CHANGE LOG
002000*     ----------
002100*     03/21/85  RTH  ORIGINAL VERSION -- PRINTS THE PO LEDGER
002200*                    EXTRACT SORTED BY PART NUMBER, ONE LINE PER
002300*                    PO, NO GROUPING OR TOTALS.
002400*     07/09/85  RTH  ADDED PART DESCRIPTION TO THE PART HEADER
002500*                    LINE.
002600*     02/03/88  RTH  ADDED PAGE HEADING AND PAGE-BREAK LOGIC --
002700*                    THE REPORT WAS RUNNING TOGETHER ON THE
002800*                    PRINTER WITH NO PAGE BREAKS.
002900*     11/14/90  JKM  CARRY VENDOR NAME ONTO THE DETAIL LINE.
003000*     05/02/93  JKM  ADDED PART TOTAL AND GRAND TOTAL LINES AT
003100*                    THE SHOP FOREMAN'S REQUEST.
003200*     11/18/98  JKM  Y2K REVIEW -- ALL DATE FIELDS ON THIS RUN
003300*                    ARE FULL 4-DIGIT YEAR ALREADY.  NO CHANGE.
003400*     04/09/02  SAW  MAJOR REWORK FOR JOB COSTING REQUEST 0217 --
003500*                    NOW READS THE ENRICHED PO FILE FROM CBLJC01
003600*                    INSTEAD OF THE RAW LEDGER, GROUPS BY PART
003700*                    NUMBER IN FIRST-SEEN ORDER (THE LEDGER IS
003800*                    NOT SORTED), AND PRINTS A LOCATION BREAKDOWN
003900*                    UNDER EACH PART HEADER.
004000*     02/11/03  SAW  FLAG MALFORMED LOCATION SEGMENTS ON THE
004100*                    BREAKDOWN LINE INSTEAD OF SILENTLY DROPPING
004200*                    THEM.
004300*     03/04/03  SAW  ADDED PACK QUANTITY TO THE DETAIL LINE.
004350*     03/04/03  SAW  GUARDED THE PART-GROUP AND LINE TABLES
004360*                    AGAINST OVERFLOW -- ABENDS INSTEAD OF
004370*                    RUNNING OFF THE END OF THE TABLE.  ADDED
004380*                    UPSI-0 TRACE OF THE OVERFLOW/PAGE-BREAK
004390*                    SWITCHES.
004391*     08/22/03  SAW  A 60-BYTE LOCATION STRING CAN CARRY MORE
004392*                    SEGMENTS THAN THE 12-ENTRY LOCATION TABLE
004393*                    HOLDS -- THE UNSTRING WAS SILENTLY DROPPING
004394*                    ANYTHING PAST THE 12TH.  ADDED AN ON
004395*                    OVERFLOW CLAUSE THAT ABENDS THE RUN LIKE THE
004396*                    OTHER TWO TABLE GUARDS, INSTEAD OF LEAVING
004398*     09/02/03  SAW  ADDED BANNER COMMENTS, JC-COST REQ 0231.
004399*     09/03/03  SAW  PG-IDX/PG-LN-IDX/PG-LC-IDX WERE BUILT AS
004410*                   INDEXED BY NAMES ON PART-GROUP-TABLE, WITH
004420*                   SET STATEMENTS TO MOVE THEM AROUND -- NOBODY
004430*                   ELSE IN THE SHOP WALKS A TABLE THAT WAY.
004440*                   BACKED OUT TO PLAIN WORKING-STORAGE COMP
004450*                   SUBSCRIPTS, MOVED LIKE WS-SCAN-SUB AND
004460*                   WS-SHIFT-SUB BELOW THEM.
004470*
004500  ENVIRONMENT DIVISION.
004600  CONFIGURATION SECTION.
004700  SPECIAL-NAMES.
004800         C01 IS TOP-OF-FORM
004900         CLASS TAB-CHARACTER-CLASS IS X"09"
005000         UPSI-0 ON STATUS IS JC-TRACE-REQUESTED
005100               OFF STATUS IS JC-TRACE-NOT-REQUESTED.
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005310*         ENRPOUT IS THE OUTPUT OF CBLJC01, NOT THE RAW PO
005320*         LEDGER -- IT ARRIVES ALREADY MERGED WITH THE
005330*         PURCHASED-PARTS MASTER, SO THIS PROGRAM HAS NO
005340*         PART-MASTER LOOKUP OF ITS OWN.
005400         SELECT ENRPOUT ASSIGN TO ENRPOUT
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             FILE STATUS IS WS-EO-STATUS.
005610*         PRINTER FILE -- STANDARD 132-COLUMN GREENBAR LAYOUT,
005620*         ONE RECORD PER PRINT LINE, NO ADVANCING BUILT INTO THE
005630*         RECORD ITSELF (SEE THE WRITE ... AFTER ADVANCING
005640*         CLAUSES IN THE 2000/3000 SERIES).
005700         SELECT JCRPT ASSIGN TO JCRPT
005800             ORGANIZATION IS RECORD SEQUENTIAL
005900             FILE STATUS IS WS-JR-STATUS.
006000  DATA DIVISION.
006100  FILE SECTION.
006150*         181-BYTE RECORD -- THE 91-BYTE PO-CLEAN LAYOUT PLUS THE
006160*         PART-MASTER FIELDS CBLJC01 APPENDED (DESCRIPTION, PACK
006170*         QUANTITY, LOCATIONS STRING).  LAYOUT IS COPYBOOK
006180*         CBLJCEO, SHARED WITH CBLJC01'S OUTPUT SIDE SO THE TWO
006190*         PROGRAMS CAN'T DRIFT OUT OF STEP.
006200  FD  ENRPOUT
006300         LABEL RECORD IS STANDARD
006400         RECORD CONTAINS 181 CHARACTERS
006500         DATA RECORD IS ENRPOUT-REC.
006600         COPY CBLJCEO.
006700  FD  JCRPT
006800         LABEL RECORD IS STANDARD
006900         RECORD CONTAINS 132 CHARACTERS
007000         DATA RECORD IS JCRPT-REC.
007050*         PLAIN PIC X(132) -- EVERY LINE ACTUALLY WRITTEN COMES
007060*         FROM ONE OF THE 01-LEVEL REPORT LINES BELOW VIA WRITE
007070*         ... FROM, NEVER MOVED INTO JCRPT-REC DIRECTLY.
007100 01  JCRPT-REC                  PIC X(132).
007200  WORKING-STORAGE SECTION.
007300*
007400*****************************************************************
007500*   REPORT HEADING LINES.  THE LABEL AND FILLER FIELDS ARE
007600*   VALUE-INITIALIZED ONCE AT LOAD TIME AND NEVER RE-MOVED --
007700*   ONLY THE VARIABLE FIELDS ARE TOUCHED PER PAGE.
007800*****************************************************************
007900*
007910*      PRINTED ONCE PER PAGE BY 2100-PRINT-PAGE-HEADING.
007920*      CT-DATE IS THE RUN DATE, NOT TODAY'S DATE, IF THIS JOB
007930*      IS EVER RERUN AGAINST AN OLDER LEDGER EXTRACT.
008000 01  COMPANY-TITLE-LINE.
008100         05  FILLER              PIC X(1)   VALUE SPACE.
008200         05  CT-DATE             PIC X(10).
008300         05  FILLER              PIC X(10)  VALUE SPACES.
008400         05  CT-TITLE            PIC X(40)
008500             VALUE "PIEDMONT VALLEY MACHINE AND TOOL CO.".
008600         05  FILLER              PIC X(10)  VALUE SPACES.
008700         05  CT-PAGE-LIT         PIC X(5)   VALUE "PAGE ".
008800         05  CT-PAGE             PIC ZZ9.
008900         05  FILLER              PIC X(53)  VALUE SPACES.
008910*      SECOND HEADING LINE -- JUST THE FIXED REPORT TITLE, NO
008920*      VARIABLE FIELDS, SO IT'S BUILT ENTIRELY WITH VALUE
008930*      CLAUSES AND NEVER TOUCHED AGAIN AFTER PROGRAM LOAD.
009000 01  REPORT-TITLE-LINE.
009100         05  FILLER              PIC X(45)  VALUE SPACES.
009200         05  RT-TITLE            PIC X(30)
009300             VALUE "JOB COSTING EXTRACT REPORT".
009400         05  FILLER              PIC X(57)  VALUE SPACES.
009410*      COLUMN CAPTIONS FOR THE DETAIL-LINE FIELDS BELOW -- KEPT
009420*      IN THE SAME COLUMN POSITIONS AS DL-DATE THROUGH
009430*      DL-UNIT-PRICE SO THE CAPTIONS LINE UP OVER THE DATA.
009500 01  COLUMN-HEADING-LINE.
009600         05  FILLER              PIC X(3)   VALUE SPACES.
009700         05  FILLER              PIC X(10)  VALUE "PO DATE".
009800         05  FILLER              PIC X(2)   VALUE SPACES.
009900         05  FILLER              PIC X(8)   VALUE "PO NO.".
010000         05  FILLER              PIC X(2)   VALUE SPACES.
010100         05  FILLER              PIC X(25)  VALUE "VENDOR".
010200         05  FILLER              PIC X(2)   VALUE SPACES.
010300         05  FILLER              PIC X(8)   VALUE "ORD QTY".
010400         05  FILLER              PIC X(2)   VALUE SPACES.
010500         05  FILLER              PIC X(6)   VALUE "PK QT".
010600         05  FILLER              PIC X(2)   VALUE SPACES.
010700         05  FILLER              PIC X(8)   VALUE "UNIT QT".
010800         05  FILLER              PIC X(2)   VALUE SPACES.
010900         05  FILLER              PIC X(10)  VALUE "PO COST".
011000         05  FILLER              PIC X(2)   VALUE SPACES.
011100         05  FILLER              PIC X(9)   VALUE "UNIT PR".
011200         05  FILLER              PIC X(31)  VALUE SPACES.
011300*
011310*       ONE PART-HEADER-LINE, ONE OR MORE LOCATION-LINES, THEN
011320*       ONE DETAIL-LINE PER PO ON THIS PART, THEN A PART-TOTAL-
011330*       LINE -- THAT'S THE REPEATING BLOCK 2000-PRINT-REPORT
011340*       WALKS ONCE PER PART-GROUP TABLE ENTRY.
011400 01  PART-HEADER-LINE.
011500         05  FILLER              PIC X(2)   VALUE SPACES.
011600         05  FILLER              PIC X(9)   VALUE "PART NO:".
011700         05  PH-PART-NO          PIC X(15).
011800         05  FILLER              PIC X(3)   VALUE SPACES.
011900         05  FILLER              PIC X(13)
012000             VALUE "DESCRIPTION:".
012100         05  PH-DESCRIPTION      PIC X(30).
012200         05  FILLER              PIC X(60)  VALUE SPACES.
012210*       ONE LOCATION-LINE PRINTS PER PARSED SEGMENT OF THE
012220*       EARLIEST PO LINE'S LOCATION STRING -- SEE THE 3100
012230*       SERIES BELOW.  LL-FLAG-TEXT CARRIES "MALFORMED" WHEN A
012240*       SEGMENT DOESN'T PARSE, PER THE 02/11/03 CHANGE ABOVE.
012300 01  LOCATION-LINE.
012400         05  FILLER              PIC X(6)   VALUE SPACES.
012500         05  FILLER              PIC X(9)   VALUE "LOCATION".
012600         05  LL-LOC-CODE         PIC X(10).
012700         05  FILLER              PIC X(3)   VALUE SPACES.
012800         05  FILLER              PIC X(4)   VALUE "QTY ".
012900         05  LL-QTY              PIC ZZZZ9.99.
013000         05  FILLER              PIC X(3)   VALUE SPACES.
013100         05  LL-FLAG-TEXT        PIC X(18).
013200         05  FILLER              PIC X(71)  VALUE SPACES.
013210*       ONE DETAIL-LINE PER PO ON THIS PART, IN THE ASCENDING-
013220*       DATE ORDER 1600-INSERT-LINE-BY-DATE BUILT INTO
013230*       PG-LINE-ENTRY -- NOT THE ORDER THE LEDGER ARRIVED IN.
013300 01  DETAIL-LINE.
013400         05  FILLER              PIC X(3)   VALUE SPACES.
013500         05  DL-DATE             PIC X(10).
013600         05  FILLER              PIC X(2)   VALUE SPACES.
013700         05  DL-PO-NUMBER        PIC X(8).
013800         05  FILLER              PIC X(2)   VALUE SPACES.
013900         05  DL-VENDOR           PIC X(25).
014000         05  FILLER              PIC X(2)   VALUE SPACES.
014100         05  DL-ORDER-QTY        PIC ZZZZ9.99.
014200         05  FILLER              PIC X(2)   VALUE SPACES.
014300         05  DL-PK-QTY           PIC ZZ9.99.
014400         05  FILLER              PIC X(2)   VALUE SPACES.
014500         05  DL-UNIT-QTY         PIC ZZZZ9.99.
014600         05  FILLER              PIC X(2)   VALUE SPACES.
014700         05  DL-PO-COST          PIC $$$,$$9.99.
014800         05  FILLER              PIC X(2)   VALUE SPACES.
014900         05  DL-UNIT-PRICE       PIC $$,$$9.99.
015000         05  FILLER              PIC X(31)  VALUE SPACES.
015010*       05/02/93 JKM -- PART TOTAL ROLLS UP EVERY DETAIL LINE
015020*       PRINTED UNDER THIS PART HEADER.  SEE 3200-ACCUM-PART-
015030*       TOTALS AND 3300-PRINT-PART-TOTAL BELOW.
015100 01  PART-TOTAL-LINE.
015200         05  FILLER              PIC X(3)   VALUE SPACES.
015300         05  FILLER              PIC X(11)  VALUE "PART TOTAL:".
015400         05  FILLER              PIC X(2)   VALUE SPACES.
015500         05  FILLER              PIC X(11)  VALUE "UNIT QTY = ".
015600         05  PT-TOTAL-UNITS      PIC ZZZZZ9.99.
015700         05  FILLER              PIC X(3)   VALUE SPACES.
015800         05  FILLER              PIC X(10)  VALUE "PO COST = ".
015900         05  PT-TOTAL-COST       PIC $$,$$$,$$9.99.
016000         05  FILLER              PIC X(70)  VALUE SPACES.
016050*       05/02/93 JKM -- ONE GRAND-TOTAL-LINE AT THE VERY END OF
016060*       THE REPORT, ACROSS ALL PARTS -- SEE 3900-CLOSING.
016100 01  GRAND-TOTAL-LINE.
016200         05  FILLER              PIC X(3)   VALUE SPACES.
016300         05  FILLER              PIC X(13)
016400             VALUE "GRAND TOTALS:".
016500         05  FILLER              PIC X(3)   VALUE SPACES.
016600         05  FILLER              PIC X(11)  VALUE "PO LINES = ".
016700         05  GT-LINE-COUNT       PIC ZZZZ9.
016800         05  FILLER              PIC X(3)   VALUE SPACES.
016900         05  FILLER              PIC X(8)   VALUE "PARTS = ".
017000         05  GT-PART-COUNT       PIC ZZ9.
017100         05  FILLER              PIC X(3)   VALUE SPACES.
017200         05  FILLER              PIC X(10)  VALUE "PO COST = ".
017300         05  GT-TOTAL-COST       PIC $$,$$$,$$9.99.
017400         05  FILLER              PIC X(57)  VALUE SPACES.
017500*
017600         COPY CBLJCPG.
017700*
017800*****************************************************************
017900*   LOCATION-STRING WORKING STORAGE.  3100-PARSE-LOCATION-STRING
018000*   SQUEEZES OUT ALL BLANKS AND TABS FIRST, THEN UNSTRINGS THE
018100*   SQUEEZED STRING ON COMMAS, THEN SPLITS EACH COMMA SEGMENT AT
018200*   ITS FIRST "X" INTO QUANTITY AND LOCATION CODE.
018300*****************************************************************
018400*
018410*       RAW COPY OF PG-LOCATIONS FOR THIS PART, BEFORE THE
018420*       BLANK/TAB SQUEEZE -- 3110-SQUEEZE-LOC-CHAR RUNS AGAINST
018430*       THE REDEFINES BELOW ONE CHARACTER AT A TIME.
018500 01  WS-LOC-RAW-TEXT             PIC X(60).
018600 01  WS-LOC-RAW-TABLE REDEFINES WS-LOC-RAW-TEXT.
018700         05  WS-LOC-RAW-CHAR     PIC X OCCURS 60 TIMES.
018710*       SQUEEZED RESULT -- ALL BLANKS AND TABS REMOVED, READY
018720*       FOR THE UNSTRING ON COMMAS IN 3100-PARSE-LOCATION-
018730*       STRING.
018800 01  WS-LOC-SQUEEZED             PIC X(60).
018900 01  WS-LOC-OUT-TABLE REDEFINES WS-LOC-SQUEEZED.
019000         05  WS-LOC-OUT-CHAR     PIC X OCCURS 60 TIMES.
019010*       ONE ENTRY PER COMMA-DELIMITED SEGMENT OF THE SQUEEZED
019020*       LOCATION STRING -- 12 IS THE PRACTICAL CEILING FOR A
019030*       60-BYTE FIELD (SEE THE 08/22/03 CHANGE-LOG ENTRY AND
019040*       THE OVERFLOW GUARD ON THE UNSTRING BELOW).
019100 01  WS-SEG-TABLE.
019200         05  WS-SEG-ENTRY OCCURS 12 TIMES.
019300             10  WS-SEG-TEXT     PIC X(20).
019350         05  FILLER              PIC X(4)   VALUE SPACES.
019360*       ONE SEGMENT AT A TIME IS COPIED HERE SO 3200-SPLIT-ONE-
019370*       SEGMENT CAN HUNT FOR THE FIRST "X" CHARACTER-BY-
019380*       CHARACTER VIA THE REDEFINES BELOW.
019400 01  WS-SEG-WORK                 PIC X(20).
019500 01  WS-SEG-CHAR-TABLE REDEFINES WS-SEG-WORK.
019600         05  WS-SEG-CHAR         PIC X OCCURS 20 TIMES.
019700 01  WS-QTY-TEXT                 PIC X(10).
019710*       WHOLE/FRACTION SPLIT OF THE QUANTITY TEXT AHEAD OF THE
019720*       "X" -- CONVERTED TO WS-QTY-PARSED BELOW BY SIMPLE
019730*       ARITHMETIC RATHER THAN AN INTRINSIC FUNCTION.
019800 01  WS-QTY-PARSE-FIELDS.
019900         05  WS-QTY-WHOLE-TEXT   PIC X(8).
020000         05  WS-QTY-FRAC-TEXT    PIC X(2).
020100         05  WS-QTY-WHOLE-NUM    PIC 9(7)     COMP VALUE ZERO.
020200         05  WS-QTY-FRAC-NUM     PIC 9(2)     COMP VALUE ZERO.
020300         05  FILLER              PIC X(2)     VALUE SPACES.
020400 01  WS-QTY-PARSED               PIC S9(5)V99 VALUE ZERO.
020500*
020510*      NEITHER STATUS IS CHECKED AFTER OPEN/CLOSE TODAY -- CARRIED
020520*      HERE SO A FUTURE ABEND-ON-BAD-STATUS CHANGE, LIKE THE ONE
020530*      CBLJC01 ALREADY HAS ON ITS OWN FILES, DROPS IN CLEANLY.
020600 01  WS-FILE-STATUSES.
020700         05  WS-EO-STATUS        PIC XX.
020800             88  WS-EO-OK            VALUE "00".
020900         05  WS-JR-STATUS        PIC XX.
021000             88  WS-JR-OK            VALUE "00".
021100         05  FILLER              PIC X(2)     VALUE SPACES.
021200*
021300 01  WORK-AREA.
021310*             09/03/03 SAW -- PLAIN COMP SUBSCRIPTS FOR THE THREE
021320*             LEVELS OF PART-GROUP-TABLE, WALKED WITH PERFORM
021330*             VARYING/MOVE THE SAME AS EVERY OTHER TABLE ON THIS
021340*             JOB, NOT INDEXED BY.
021350         05  PG-IDX                  PIC S9(5)  COMP VALUE ZERO.
021360         05  PG-LN-IDX               PIC S9(5)  COMP VALUE ZERO.
021370         05  PG-LC-IDX               PIC S9(3)  COMP VALUE ZERO.
021400         05  MORE-EO-RECS            PIC X(3) VALUE "YES".
021500         05  WS-GROUP-FOUND          PIC X    VALUE "N".
021600             88  WS-GROUP-WAS-FOUND      VALUE "Y".
021700             88  WS-GROUP-NOT-FOUND      VALUE "N".
021800         05  WS-INSERT-FOUND         PIC X    VALUE "N".
021900             88  WS-INSERT-FOUND-FLAG    VALUE "Y".
021910*             SET BY 1520-SCAN-GROUP-TABLE, CONSUMED BY 1510
021920*             SO THE MATCHED SUBSCRIPT SURVIVES PAST THE
021930*             PERFORM VARYING THAT FOUND IT -- SAME PATTERN AS
021940*             CBLJC01'S WS-MATCH-IDX.
022000         05  WS-MATCH-GROUP-IDX      PIC S9(5)  COMP VALUE ZERO.
022010*             WHERE THE NEW LINE BELONGS AMONG PG-LINE-ENTRY,
022020*             FOUND BY 1610-FIND-INSERT-POS.
022100         05  WS-INSERT-POS           PIC S9(5)  COMP VALUE ZERO.
022200         05  WS-SCAN-SUB             PIC S9(5)  COMP VALUE ZERO.
022210*             COUNTS DOWNWARD IN 1620-SHIFT-ONE-ENTRY, MAKING
022220*             ROOM FOR THE NEW LINE BY SLIDING EVERYTHING FROM
022230*             THE INSERT POINT UP ONE SLOT TOWARD THE END.
022300         05  WS-SHIFT-SUB            PIC S9(5)  COMP VALUE ZERO.
022400         05  WS-SEG-X-POS            PIC S9(3)  COMP VALUE ZERO.
022500         05  WS-LOC-OUT-POS          PIC S9(3)  COMP VALUE ZERO.
022510*             THREE GENERAL-PURPOSE CHARACTER-SCAN SUBSCRIPTS,
022520*             USED IN THE 3100 SERIES WHEREVER A LOOP NEEDS ITS
022530*             OWN COUNTER SEPARATE FROM WS-SEG-X-POS/WS-LOC-
022540*             OUT-POS ABOVE.
022600         05  WS-SUB2                 PIC S9(3)  COMP VALUE ZERO.
022700         05  WS-SUB3                 PIC S9(3)  COMP VALUE ZERO.
022800         05  WS-SUB4                 PIC S9(3)  COMP VALUE ZERO.
022900         05  WS-EO-READ-COUNT        PIC S9(7)  COMP VALUE ZERO.
023000         05  WS-PART-COUNT           PIC S9(5)  COMP VALUE ZERO.
023010*             BOTH DISPLAYED ON THE GRAND-TOTAL-LINE AT THE END
023020*             OF THE REPORT -- SEE 3900-CLOSING.
023100         05  WS-GRAND-LINE-COUNT     PIC S9(7)  COMP VALUE ZERO.
023200         05  WS-GRAND-TOTAL-COST     PIC S9(9)V99 VALUE ZERO.
023300         05  FILLER                  PIC X(2)   VALUE SPACES.
023400*
023500 77  WS-ABEND-SWITCH             PIC X    VALUE "N".
023600 77  WS-PAGE-BREAK-SWITCH        PIC X    VALUE "N".
023650*
023660*         08/22/03 SAW -- WS-LOC-OVERFLOW-SWITCH CATCHES A
023670*         LOCATION STRING WITH MORE THAN 12 COMMA-DELIMITED
023680*         SEGMENTS.  A 60-BYTE STRING CAN HOLD UP TO 15 OF THE
023690*         SHORTEST SEGMENTS, SO THE TABLE CAN RUN OUT BEFORE THE
023695*         STRING DOES -- ABENDS THE SAME AS THE OTHER TWO TABLES
023698*         RATHER THAN DROP LOCATIONS OFF THE REPORT UNANNOUNCED.
023699 77  WS-LOC-OVERFLOW-SWITCH      PIC X    VALUE "N".
023700 01  WS-PAGE-NUMBER              PIC S9(3)  COMP VALUE ZERO.
023800 01  WS-LINES-ON-PAGE            PIC S9(3)  COMP VALUE ZERO.
023900 01  WS-RUN-DATE.
024000         05  WS-RUN-YEAR             PIC 9(4).
024100         05  WS-RUN-MONTH            PIC 99.
024200         05  WS-RUN-DAY              PIC 99.
024300 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(8).
024400*
024500  PROCEDURE DIVISION.
024600*
024610*       MAINLINE.  BUILD THE PART-GROUP TABLE FROM THE ENRICHED
024620*       PO FILE, PRINT THE REPORT OFF THE COMPLETED TABLE, THEN
024630*       CLOSE OUT.  NOTE THE REPORT IS NOT STARTED UNTIL EVERY
024640*       ENRICHED PO LINE HAS BEEN LOADED -- PG-LINE-ENTRY MUST
024650*       BE FULLY SORTED BEFORE ANY DETAIL LINE PRINTS.
024700 0000-CBLJC02.
024800         PERFORM 1000-INITIALIZE.
024900         PERFORM 1500-BUILD-PART-GROUPS
025000             UNTIL MORE-EO-RECS = "NO".
025010         IF WS-ABEND-SWITCH = "Y"
025020             DISPLAY "CBLJC02 - FATAL - PART-GROUP TABLE FULL"
025030             MOVE 16 TO RETURN-CODE
025040             STOP RUN
025050         END-IF.
025100         PERFORM 2000-PRINT-REPORT.
025200         PERFORM 3900-CLOSING.
025300         STOP RUN.
025400*
025500*****************************************************************
025600*   1000 SERIES -- LOAD THE ENRICHED PO FILE INTO THE PART-GROUP
025700*   TABLE, ONE ENTRY PER DISTINCT PART NUMBER, LINES HELD IN
025800*   ASCENDING DATE ORDER WITHIN EACH ENTRY.
025900*****************************************************************
026000*
026100 1000-INITIALIZE.
026110*         WS-RUN-DATE-NUM FEEDS CT-DATE ON THE PAGE HEADING --
026120*         SEE 2100-PRINT-PAGE-HEADING.
026200         MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-NUM.
026300         MOVE ZERO TO PG-GROUP-COUNT.
026400         OPEN INPUT ENRPOUT.
026500         OPEN OUTPUT JCRPT.
026600         PERFORM 9000-READ-ENRICHED-PO.
026700*
026800*         CONTROL BREAK BY FIRST APPEARANCE OF THE PART NUMBER --
026900*         THE ENRICHED FILE IS NOT SORTED, IT ARRIVES IN THE
027000*         ORIGINAL PO LEDGER ORDER.
027100 1500-BUILD-PART-GROUPS.
027200         PERFORM 1510-FIND-OR-ADD-PART-GROUP.
027210*         SKIP THE INSERT WHEN 1510 JUST TRIPPED THE 300-ENTRY
027220*         OVERFLOW GUARD -- PG-IDX ISN'T POINTING AT A VALID
027230*         ENTRY IN THAT CASE, AND 0000-CBLJC02 WILL ABEND ON
027240*         THE WAY BACK OUT OF THIS PERFORM ... UNTIL LOOP.
027250         IF WS-ABEND-SWITCH NOT = "Y"
027270             PERFORM 1600-INSERT-LINE-BY-DATE THRU 1600-EXIT
027290         END-IF.
027400         PERFORM 9000-READ-ENRICHED-PO.
027500*
027510*         LINEAR SCAN OF PART-GROUP-TABLE LOOKING FOR THIS
027520*         LINE'S PART NUMBER -- FOUND MEANS ANOTHER PO ON A
027530*         PART ALREADY SEEN, NOT-FOUND MEANS A NEW PART HEADER
027540*         IS NEEDED.  SAME LINEAR-SCAN TRADE-OFF AS CBLJC01'S
027550*         PURCHASED MASTER LOOKUP -- SIMPLE OVER FAST, GIVEN
027560*         THE TABLE TOPS OUT AT 300 ENTRIES.
027600 1510-FIND-OR-ADD-PART-GROUP.
027700         MOVE "N" TO WS-GROUP-FOUND.
027800         IF PG-GROUP-COUNT > ZERO
027900             PERFORM 1520-SCAN-GROUP-TABLE
028000                 VARYING PG-IDX FROM 1 BY 1
028100                 UNTIL PG-IDX > PG-GROUP-COUNT
028200         END-IF.
028300         IF WS-GROUP-WAS-FOUND
028400             MOVE WS-MATCH-GROUP-IDX TO PG-IDX
028410         ELSE
028420             IF PG-GROUP-COUNT >= 300
028425*                 03/04/03 SAW -- SAME OVERFLOW GUARD PATTERN AS
028426*                 CBLJC01'S PURCHASED MASTER TABLE.  1500-BUILD-
028427*                 PART-GROUPS SKIPS THE INSERT AND 0000-CBLJC02
028428*                 ABENDS ONCE THE READ LOOP ENDS.
028430                 MOVE "Y" TO WS-ABEND-SWITCH
028440             ELSE
028500*                 NEW PART -- ZERO OUT THE ROLLING TOTALS THIS
028510*                 ENTRY WILL ACCUMULATE AS ITS PO LINES ARE
028520*                 INSERTED BY 1600-INSERT-LINE-BY-DATE.
028600             ADD 1 TO PG-GROUP-COUNT
028700             MOVE PG-GROUP-COUNT TO PG-IDX
028800             MOVE EPO-PART-NO TO PG-PART-NO(PG-IDX)
028900             MOVE EPO-DESCRIPTION TO PG-DESCRIPTION(PG-IDX)
029000             MOVE ZERO TO PG-LINE-COUNT(PG-IDX)
029100             MOVE ZERO TO PG-LOC-COUNT(PG-IDX)
029200             MOVE ZERO TO PG-PART-TOTAL-COST(PG-IDX)
029300             MOVE ZERO TO PG-PART-TOTAL-UNITS(PG-IDX)
029350             END-IF
029400         END-IF.
029500*
029510*         WS-GROUP-NOT-FOUND STOPS THE COMPARE ONCE A MATCH IS
029520*         MADE SO WS-MATCH-GROUP-IDX ISN'T CLOBBERED BY A LATER
029530*         PASS THROUGH THE REMAINDER OF THE PERFORM VARYING --
029540*         SAME GUARD IDIOM AS CBLJC01'S PART-MASTER SCAN.
029600 1520-SCAN-GROUP-TABLE.
029700         IF WS-GROUP-NOT-FOUND
029800             AND PG-PART-NO(PG-IDX) = EPO-PART-NO
029900                 MOVE "Y" TO WS-GROUP-FOUND
030000                 MOVE PG-IDX TO WS-MATCH-GROUP-IDX
030100         END-IF.
030200*
030300*         INSERTION SORT ON INSERT -- KEEPS PG-LINE-ENTRY IN
030400*         ASCENDING DATE ORDER WITHOUT A SEPARATE SORT PASS.
030500*         WHENEVER A NEW LINE LANDS IN POSITION 1 IT IS, BY
030600*         DEFINITION, THE EARLIEST LINE SEEN SO FAR FOR THIS
030700*         PART -- ITS LOCATIONS STRING IS CARRIED TO
030800*         PG-LOCATIONS.
030900 1600-INSERT-LINE-BY-DATE.
030901*         03/04/03 SAW -- SAME 200-LINE OVERFLOW GUARD ON
030902*         PG-LINE-ENTRY AS THE 300-ENTRY GUARD ON PART-GROUP-
030903*         TABLE ABOVE.  A PART WITH MORE THAN 200 PO LINES ON
030904*         IT ABENDS THE RUN RATHER THAN OVERRUN THE TABLE.
030910         IF PG-LINE-COUNT(PG-IDX) >= 200
030920             MOVE "Y" TO WS-ABEND-SWITCH
030930             GO TO 1600-EXIT
030940         END-IF.
031000         ADD 1 TO PG-LINE-COUNT(PG-IDX).
031050*         DEFAULT INSERT POSITION IS THE NEW LAST SLOT --
031060*         1610-FIND-INSERT-POS BELOW MOVES IT EARLIER IF AN
031070*         OLDER-DATED LINE ALREADY OCCUPIES A LATER SLOT.
031100         MOVE PG-LINE-COUNT(PG-IDX) TO WS-INSERT-POS.
031200         MOVE "N" TO WS-INSERT-FOUND.
031300         IF PG-LINE-COUNT(PG-IDX) > 1
031400             PERFORM 1610-FIND-INSERT-POS
031500                 VARYING WS-SCAN-SUB FROM 1 BY 1
031600                 UNTIL WS-SCAN-SUB > PG-LINE-COUNT(PG-IDX) - 1
031700                     OR WS-INSERT-FOUND-FLAG
031800         END-IF.
031850*         MAKE ROOM FOR THE NEW LINE BY SLIDING EVERYTHING FROM
031860*         THE INSERT POINT THROUGH THE OLD LAST SLOT UP BY ONE
031870*         -- WALKED BACKWARD (HIGH SUBSCRIPT FIRST) SO NO ENTRY
031880*         IS OVERWRITTEN BEFORE IT'S BEEN COPIED FORWARD.
031900         IF WS-INSERT-POS < PG-LINE-COUNT(PG-IDX)
032000             PERFORM 1620-SHIFT-ONE-ENTRY
032100                 VARYING WS-SHIFT-SUB
032200                 FROM PG-LINE-COUNT(PG-IDX) BY -1
032300                 UNTIL WS-SHIFT-SUB <= WS-INSERT-POS
032400         END-IF.
032500         MOVE EPO-DATE TO PL-DATE(PG-IDX, WS-INSERT-POS).
032600         MOVE EPO-PO-NUMBER
032700             TO PL-PO-NUMBER(PG-IDX, WS-INSERT-POS).
032800         MOVE EPO-VENDOR TO PL-VENDOR(PG-IDX, WS-INSERT-POS).
032900         MOVE EPO-PK-QTY TO PL-PK-QTY(PG-IDX, WS-INSERT-POS).
033000         MOVE EPO-ORDER-QTY
033100             TO PL-ORDER-QTY(PG-IDX, WS-INSERT-POS).
033200         MOVE EPO-COST TO PL-COST(PG-IDX, WS-INSERT-POS).
033300         MOVE EPO-UNIT-QTY
033400             TO PL-UNIT-QTY(PG-IDX, WS-INSERT-POS).
033500         MOVE EPO-UNIT-PRICE
033600             TO PL-UNIT-PRICE(PG-IDX, WS-INSERT-POS).
033700         IF WS-INSERT-POS = 1
033800             MOVE EPO-LOCATIONS TO PG-LOCATIONS(PG-IDX)
033900         END-IF.
033950 1600-EXIT.
033960         EXIT.
034000*
034100 1610-FIND-INSERT-POS.
034150*         FIRST EXISTING LINE DATED LATER THAN THE NEW LINE IS
034160*         WHERE THE NEW LINE BELONGS -- ONCE FOUND, WS-INSERT-
034170*         FOUND-FLAG STOPS THE PERFORM VARYING IN 1600 ABOVE
034180*         FROM OVERWRITING THE ANSWER ON A LATER PASS.
034200         IF NOT WS-INSERT-FOUND-FLAG
034300             AND PL-DATE(PG-IDX, WS-SCAN-SUB) > EPO-DATE
034400                 MOVE WS-SCAN-SUB TO WS-INSERT-POS
034500                 MOVE "Y" TO WS-INSERT-FOUND
034600         END-IF.
034700*
034750*         COPIES ONE PG-LINE-ENTRY SLOT DOWN INTO THE NEXT ONE
034760*         UP, FIELD BY FIELD -- CALLED ONCE PER SLOT BEING
034770*         VACATED, WORKING FROM THE HIGH END OF THE TABLE DOWN
034780*         TO THE INSERT POINT.
034800 1620-SHIFT-ONE-ENTRY.
034900         MOVE PL-DATE(PG-IDX, WS-SHIFT-SUB - 1)
035000             TO PL-DATE(PG-IDX, WS-SHIFT-SUB).
035100         MOVE PL-PO-NUMBER(PG-IDX, WS-SHIFT-SUB - 1)
035200             TO PL-PO-NUMBER(PG-IDX, WS-SHIFT-SUB).
035300         MOVE PL-VENDOR(PG-IDX, WS-SHIFT-SUB - 1)
035400             TO PL-VENDOR(PG-IDX, WS-SHIFT-SUB).
035500         MOVE PL-PK-QTY(PG-IDX, WS-SHIFT-SUB - 1)
035600             TO PL-PK-QTY(PG-IDX, WS-SHIFT-SUB).
035700         MOVE PL-ORDER-QTY(PG-IDX, WS-SHIFT-SUB - 1)
035800             TO PL-ORDER-QTY(PG-IDX, WS-SHIFT-SUB).
035900         MOVE PL-COST(PG-IDX, WS-SHIFT-SUB - 1)
036000             TO PL-COST(PG-IDX, WS-SHIFT-SUB).
036100         MOVE PL-UNIT-QTY(PG-IDX, WS-SHIFT-SUB - 1)
036200             TO PL-UNIT-QTY(PG-IDX, WS-SHIFT-SUB).
036300         MOVE PL-UNIT-PRICE(PG-IDX, WS-SHIFT-SUB - 1)
036400             TO PL-UNIT-PRICE(PG-IDX, WS-SHIFT-SUB).
036500*
036600*****************************************************************
036700*   2000 SERIES -- PRINT THE REPORT, ONE PART GROUP AT A TIME,
036800*   IN THE ORDER THE PART NUMBER FIRST APPEARED ON THE LEDGER.
036900*****************************************************************
037000*
037050*       ONE PASS OVER PART-GROUP-TABLE IN SUBSCRIPT ORDER --
037060*       BECAUSE ENTRIES WERE ADDED IN FIRST-SEEN-ON-THE-LEDGER
037070*       ORDER (SEE 1510-FIND-OR-ADD-PART-GROUP), THIS ALSO
037080*       PRINTS THE REPORT IN FIRST-SEEN ORDER.
037100 2000-PRINT-REPORT.
037200         PERFORM 2100-PRINT-PAGE-HEADING.
037300         IF PG-GROUP-COUNT > ZERO
037400             PERFORM 3000-PRINT-ONE-PART-GROUP
037500                 VARYING PG-IDX FROM 1 BY 1
037600                 UNTIL PG-IDX > PG-GROUP-COUNT
037700         END-IF.
037800         PERFORM 4000-PRINT-GRAND-TOTAL-LINE.
037900*
038000*         02/03/88 RTH -- PAGE HEADING, REPRINTED EVERY 50 LINES.
038100 2100-PRINT-PAGE-HEADING.
038150*         PAGE NUMBER BUMPS ON EVERY CALL, INCLUDING THE VERY
038160*         FIRST ONE OUT OF 2000-PRINT-REPORT, SO THE REPORT
038170*         ALWAYS STARTS ON PAGE 1 RATHER THAN PAGE ZERO.
038200         ADD 1 TO WS-PAGE-NUMBER.
038300         STRING WS-RUN-MONTH "/" WS-RUN-DAY "/" WS-RUN-YEAR
038400             DELIMITED BY SIZE INTO CT-DATE.
038500         MOVE WS-PAGE-NUMBER TO CT-PAGE.
038600         WRITE JCRPT-REC FROM COMPANY-TITLE-LINE
038700             AFTER ADVANCING PAGE.
038800         WRITE JCRPT-REC FROM REPORT-TITLE-LINE
038900             AFTER ADVANCING 1 LINE.
039000         WRITE JCRPT-REC FROM COLUMN-HEADING-LINE
039100             AFTER ADVANCING 2 LINES.
039200         MOVE ZERO TO WS-LINES-ON-PAGE.
039300*
039350*         CALLED BEFORE EVERY PART HEADER AND, FURTHER DOWN THE
039360*         3000 SERIES, BEFORE EVERY DETAIL LINE TOO -- A PART
039370*         WITH A LONG RUN OF PO LINES CAN CROSS A PAGE BOUNDARY
039380*         MID-GROUP, SO THE CHECK CAN'T LIVE IN 3000 ALONE.
039400 2150-CHECK-PAGE-BREAK.
039500         IF WS-LINES-ON-PAGE >= 50
039600             PERFORM 2100-PRINT-PAGE-HEADING
039650             MOVE "Y" TO WS-PAGE-BREAK-SWITCH
039700         END-IF.
039800*
039850*         ONE PART GROUP, TOP TO BOTTOM -- HEADER, LOCATION
039860*         BREAKDOWN, EVERY DETAIL LINE IN DATE ORDER, THEN THE
039870*         PART TOTAL.  3100-PARSE-LOCATION-STRING RUNS ONCE PER
039880*         GROUP, NOT ONCE PER DETAIL LINE, SINCE THE LOCATION
039890*         STRING IS CARRIED ON PG-LOCATIONS AT THE GROUP LEVEL.
039900 3000-PRINT-ONE-PART-GROUP.
040000         PERFORM 2150-CHECK-PAGE-BREAK.
040100         PERFORM 3100-PARSE-LOCATION-STRING.
040200         MOVE PG-PART-NO(PG-IDX) TO PH-PART-NO.
040300         MOVE PG-DESCRIPTION(PG-IDX) TO PH-DESCRIPTION.
040400         WRITE JCRPT-REC FROM PART-HEADER-LINE
040500             AFTER ADVANCING 2 LINES.
040600         ADD 2 TO WS-LINES-ON-PAGE.
040700         IF PG-LOC-COUNT(PG-IDX) > ZERO
040800             PERFORM 3120-PRINT-LOCATION-LINE
040900                 VARYING PG-LC-IDX FROM 1 BY 1
041000                 UNTIL PG-LC-IDX > PG-LOC-COUNT(PG-IDX)
041100         END-IF.
041200         MOVE ZERO TO PG-PART-TOTAL-COST(PG-IDX).
041300         MOVE ZERO TO PG-PART-TOTAL-UNITS(PG-IDX).
041400         PERFORM 3200-PRINT-ONE-DETAIL-LINE
041500             VARYING PG-LN-IDX FROM 1 BY 1
041600             UNTIL PG-LN-IDX > PG-LINE-COUNT(PG-IDX).
041700         PERFORM 3300-PRINT-PART-TOTAL-LINE.
041800         ADD PG-PART-TOTAL-COST(PG-IDX) TO WS-GRAND-TOTAL-COST.
041900         ADD 1 TO WS-PART-COUNT.
042000*
042100*         LOCATION PARSER -- STRIP ALL BLANKS AND TABS FIRST (A
042200*         LOCATION STRING MAY HAVE SPACES AFTER THE COMMAS), THEN
042300*         SPLIT ON COMMAS, THEN SPLIT EACH PIECE AT ITS FIRST "X"
042400*         INTO QUANTITY AND LOCATION CODE.  A PIECE WITH NO
042500*         "X" IS FLAGGED MALFORMED AND CARRIES A ZERO QUANTITY.
042600 3100-PARSE-LOCATION-STRING.
042700         MOVE PG-LOCATIONS(PG-IDX) TO WS-LOC-RAW-TEXT.
042800         MOVE SPACES TO WS-LOC-SQUEEZED.
042900         MOVE ZERO TO WS-LOC-OUT-POS.
043000         PERFORM 3105-SQUEEZE-ONE-CHAR
043100             VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 60.
043200         PERFORM 3107-CLEAR-ONE-SEGMENT
043300             VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 12.
043350*         ONE PART'S FULL LOCATIONS STRING SPLIT ON COMMAS INTO
043360*         UP TO 12 SEGMENTS -- SEE THE 08/22/03 CHANGE-LOG ENTRY
043370*         FOR WHY 12 SLOTS AND WHY THE ON OVERFLOW CLAUSE ABENDS
043380*         RATHER THAN JUST TRUNCATING.
043400         UNSTRING WS-LOC-SQUEEZED DELIMITED BY ","
043500             INTO WS-SEG-TEXT(1) WS-SEG-TEXT(2)
043600                  WS-SEG-TEXT(3) WS-SEG-TEXT(4)
043700                  WS-SEG-TEXT(5) WS-SEG-TEXT(6)
043800                  WS-SEG-TEXT(7) WS-SEG-TEXT(8)
043900                  WS-SEG-TEXT(9) WS-SEG-TEXT(10)
044000                  WS-SEG-TEXT(11) WS-SEG-TEXT(12)
044020             ON OVERFLOW
044040                 MOVE "Y" TO WS-LOC-OVERFLOW-SWITCH
044060         END-UNSTRING.
044070         IF WS-LOC-OVERFLOW-SWITCH = "Y"
044075             DISPLAY "CBLJC02 - FATAL - OVER 12 LOCATIONS - "
044080                 PG-PART-NO(PG-IDX)
044085             MOVE 16 TO RETURN-CODE
044090             STOP RUN
044095         END-IF.
044100         MOVE ZERO TO PG-LOC-COUNT(PG-IDX).
044200         PERFORM 3110-SPLIT-ONE-SEGMENT
044300             VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > 12.
044400*
044500 3105-SQUEEZE-ONE-CHAR.
044510*         RUNS ONCE PER CHARACTER OF THE RAW 60-BYTE LOCATION
044520*         STRING -- ANYTHING THAT ISN'T A BLANK OR A TAB IS
044530*         APPENDED TO WS-LOC-SQUEEZED, CLOSING UP THE GAPS.
044600         IF WS-LOC-RAW-CHAR(WS-SUB2) NOT = SPACE
044700             AND WS-LOC-RAW-CHAR(WS-SUB2)
044800                 IS NOT TAB-CHARACTER-CLASS
044900                 ADD 1 TO WS-LOC-OUT-POS
045000                 MOVE WS-LOC-RAW-CHAR(WS-SUB2)
045100                     TO WS-LOC-OUT-CHAR(WS-LOC-OUT-POS)
045200         END-IF.
045300*
045350*         CLEARS ALL 12 SEGMENT SLOTS BEFORE EVERY PART GROUP'S
045360*         UNSTRING -- WITHOUT THIS A SHORT LOCATION STRING WOULD
045370*         LEAVE A PRIOR PART'S SEGMENT TEXT SITTING IN THE
045380*         UNUSED HIGH-NUMBERED SLOTS.
045400 3107-CLEAR-ONE-SEGMENT.
045500         MOVE SPACES TO WS-SEG-TEXT(WS-SUB3).
045600*
045650*         ONE COMMA SEGMENT AT A TIME -- BLANK SLOTS (FEWER THAN
045660*         12 LOCATIONS ON THIS PART) ARE SKIPPED OUTRIGHT.
045700 3110-SPLIT-ONE-SEGMENT.
045800         IF WS-SEG-TEXT(WS-SUB3) NOT = SPACES
045900             MOVE WS-SEG-TEXT(WS-SUB3) TO WS-SEG-WORK
046000             MOVE ZERO TO WS-SEG-X-POS
046100             PERFORM 3111-FIND-X-CHAR
046200                 VARYING WS-SUB4 FROM 1 BY 1
046300                 UNTIL WS-SUB4 > 20 OR WS-SEG-X-POS NOT = ZERO
046400             ADD 1 TO PG-LOC-COUNT(PG-IDX)
046500             MOVE PG-LOC-COUNT(PG-IDX) TO PG-LC-IDX
046600             PERFORM 3112-STORE-ONE-LOCATION
046700         END-IF.
046800*
046900 3111-FIND-X-CHAR.
046910*         LOWERCASE "X" ONLY -- THE WORKBOOK EXTRACT ALWAYS
046920*         WRITES THE QUANTITY/LOCATION SEPARATOR IN LOWERCASE,
046930*         AN UPPERCASE "X" IN A LOCATION CODE ITSELF (E.G.
046940*         "BX12") IS NOT TREATED AS THE SEPARATOR.
047000         IF WS-SEG-X-POS = ZERO AND WS-SEG-CHAR(WS-SUB4) = "x"
047100             MOVE WS-SUB4 TO WS-SEG-X-POS
047200         END-IF.
047300*
047350*         NO "X" FOUND MEANS THE SEGMENT DOESN'T MATCH THE
047360*         QUANTITY-X-LOCATION PATTERN AT ALL -- FLAGGED "M" FOR
047370*         MALFORMED AND CARRIED WITH A ZERO QUANTITY SO THE
047380*         REPORT STILL SHOWS SOMETHING RATHER THAN DROPPING IT.
047400 3112-STORE-ONE-LOCATION.
047500         IF WS-SEG-X-POS = ZERO
047600             MOVE ZERO TO PL-LOC-QTY(PG-IDX, PG-LC-IDX)
047700             MOVE WS-SEG-WORK(1:10)
047800                 TO PL-LOC-CODE(PG-IDX, PG-LC-IDX)
047900             MOVE "M" TO PL-LOC-FLAG(PG-IDX, PG-LC-IDX)
048000         ELSE
048100             MOVE WS-SEG-WORK(1:WS-SEG-X-POS - 1) TO WS-QTY-TEXT
048200             PERFORM 3115-PARSE-QTY-STRING
048300             MOVE WS-QTY-PARSED TO PL-LOC-QTY(PG-IDX, PG-LC-IDX)
048400             MOVE WS-SEG-WORK(WS-SEG-X-POS + 1:)
048500                 TO PL-LOC-CODE(PG-IDX, PG-LC-IDX)
048600             MOVE "O" TO PL-LOC-FLAG(PG-IDX, PG-LC-IDX)
048700         END-IF.
048800*
048900*         SPLITS THE QUANTITY TEXT ON THE DECIMAL POINT AND PACKS
049000*         WHOLE AND FRACTIONAL PARTS BACK TOGETHER -- THE LEDGER
049100*         SPREADSHEET WRITES SOME QUANTITIES AS "1.5" (ONE
049200*         FRACTIONAL DIGIT), SO A MISSING SECOND DIGIT MEANS
049300*         TENTHS, NOT HUNDREDTHS.
049400 3115-PARSE-QTY-STRING.
049500         MOVE SPACES TO WS-QTY-WHOLE-TEXT WS-QTY-FRAC-TEXT.
049600         MOVE ZERO TO WS-QTY-WHOLE-NUM WS-QTY-FRAC-NUM.
049700         UNSTRING WS-QTY-TEXT DELIMITED BY "."
049800             INTO WS-QTY-WHOLE-TEXT WS-QTY-FRAC-TEXT.
049900         IF WS-QTY-WHOLE-TEXT IS NUMERIC
050000             AND WS-QTY-WHOLE-TEXT NOT = SPACES
050100                 MOVE WS-QTY-WHOLE-TEXT TO WS-QTY-WHOLE-NUM
050200         END-IF.
050300         IF WS-QTY-FRAC-TEXT(1:1) = SPACE
050400             MOVE "00" TO WS-QTY-FRAC-TEXT
050500         ELSE
050600             IF WS-QTY-FRAC-TEXT(2:1) = SPACE
050700                 MOVE "0" TO WS-QTY-FRAC-TEXT(2:1)
050800             END-IF
050900         END-IF.
051000         IF WS-QTY-FRAC-TEXT IS NUMERIC
051100             MOVE WS-QTY-FRAC-TEXT TO WS-QTY-FRAC-NUM
051200         END-IF.
051300         COMPUTE WS-QTY-PARSED =
051400             WS-QTY-WHOLE-NUM + (WS-QTY-FRAC-NUM / 100).
051500*
051510*         ONE LINE PER SEGMENT OF THE MASTER'S LOCATION STRING --
051520*         CALLED IN A LOOP BY 3000 FOR PG-LC-IDX 1 THRU
051530*         WS-LOC-SEG-COUNT.  THE "** MALFORMED **" FLAG TEXT
051540*         IS THE ONLY VISIBLE SIGN ON THE PRINTED REPORT THAT
051550*         3111-FIND-X-CHAR DIDN'T FIND A LOWERCASE "X" IN THIS
051560*         SEGMENT -- BUYERS ARE TOLD TO KICK THOSE BACK TO
051570*         ENGINEERING FOR A CORRECTED LOCATION CODE.
051580*
051600 3120-PRINT-LOCATION-LINE.
051700         PERFORM 2150-CHECK-PAGE-BREAK.
051800         MOVE PL-LOC-CODE(PG-IDX, PG-LC-IDX) TO LL-LOC-CODE.
051900         MOVE PL-LOC-QTY(PG-IDX, PG-LC-IDX) TO LL-QTY.
052000         IF PL-LOC-MALFORMED(PG-IDX, PG-LC-IDX)
052100             MOVE "** MALFORMED **" TO LL-FLAG-TEXT
052200         ELSE
052300             MOVE SPACES TO LL-FLAG-TEXT
052400         END-IF.
052500         WRITE JCRPT-REC FROM LOCATION-LINE
052600             AFTER ADVANCING 1 LINE.
052700         ADD 1 TO WS-LINES-ON-PAGE.
052800*
052810*         ONE LINE PER PO LINE UNDER THE CURRENT PART, IN THE
052820*         DATE ORDER 1600-INSERT-LINE-BY-DATE ALREADY SET UP --
052830*         NOTHING HERE RE-SORTS, WE JUST WALK PG-LN-IDX 1 THRU
052840*         PG-LINE-COUNT(PG-IDX) IN ORDER.  ALSO ROLLS THE
052850*         RUNNING PART-TOTAL AND GRAND-LINE-COUNT ACCUMULATORS
052860*         SINCE THIS IS THE ONLY PLACE EVERY DETAIL LINE IS
052870*         GUARANTEED TO PASS THROUGH.
052880*
052900 3200-PRINT-ONE-DETAIL-LINE.
053000         PERFORM 2150-CHECK-PAGE-BREAK.
053100         STRING PL-DATE-MM(PG-IDX, PG-LN-IDX) "/"
053200             PL-DATE-DD(PG-IDX, PG-LN-IDX) "/"
053300             PL-DATE-CCYY(PG-IDX, PG-LN-IDX)
053400             DELIMITED BY SIZE INTO DL-DATE.
053500         MOVE PL-PO-NUMBER(PG-IDX, PG-LN-IDX) TO DL-PO-NUMBER.
053600         MOVE PL-VENDOR(PG-IDX, PG-LN-IDX) TO DL-VENDOR.
053700         MOVE PL-ORDER-QTY(PG-IDX, PG-LN-IDX) TO DL-ORDER-QTY.
053800         MOVE PL-PK-QTY(PG-IDX, PG-LN-IDX) TO DL-PK-QTY.
053900         MOVE PL-UNIT-QTY(PG-IDX, PG-LN-IDX) TO DL-UNIT-QTY.
054000         MOVE PL-COST(PG-IDX, PG-LN-IDX) TO DL-PO-COST.
054100         MOVE PL-UNIT-PRICE(PG-IDX, PG-LN-IDX) TO DL-UNIT-PRICE.
054200         WRITE JCRPT-REC FROM DETAIL-LINE
054300             AFTER ADVANCING 1 LINE.
054400         ADD 1 TO WS-LINES-ON-PAGE.
054500         ADD PL-COST(PG-IDX, PG-LN-IDX)
054600             TO PG-PART-TOTAL-COST(PG-IDX).
054700         ADD PL-UNIT-QTY(PG-IDX, PG-LN-IDX)
054800             TO PG-PART-TOTAL-UNITS(PG-IDX).
054900         ADD 1 TO WS-GRAND-LINE-COUNT.
055000*
055010*         PG-PART-TOTAL-COST/PG-PART-TOTAL-UNITS WERE ACCUMULATED
055020*         LINE BY LINE IN 3200 ABOVE AS EACH DETAIL LINE WAS
055030*         PRINTED -- BY THE TIME WE GET HERE THE PART GROUP IS
055040*         DONE, SO WE JUST MOVE THE ACCUMULATORS TO THE TOTAL
055050*         LINE AND SKIP TWO LINES TO SET THE NEXT PART OFF
055060*         VISUALLY.
055070*
055100 3300-PRINT-PART-TOTAL-LINE.
055200         PERFORM 2150-CHECK-PAGE-BREAK.
055300         MOVE PG-PART-TOTAL-UNITS(PG-IDX) TO PT-TOTAL-UNITS.
055400         MOVE PG-PART-TOTAL-COST(PG-IDX) TO PT-TOTAL-COST.
055500         WRITE JCRPT-REC FROM PART-TOTAL-LINE
055600             AFTER ADVANCING 2 LINES.
055700         ADD 2 TO WS-LINES-ON-PAGE.
055800*
055810*         RUNS EXACTLY ONCE, AFTER 2000-PRINT-REPORT HAS WALKED
055820*         EVERY ENTRY IN PART-GROUP-TABLE -- THAT'S WHY THIS IS
055830*         ITS OWN NUMBERED SERIES INSTEAD OF A 3000-LEVEL
055840*         PARAGRAPH.  WS-GRAND-TOTAL-COST WAS ROLLED UP AS EACH
055850*         PART GROUP CLOSED OUT, NOT RE-ADDED HERE.
055860*
055900 4000-PRINT-GRAND-TOTAL-LINE.
056000         MOVE WS-GRAND-LINE-COUNT TO GT-LINE-COUNT.
056100         MOVE WS-PART-COUNT TO GT-PART-COUNT.
056200         MOVE WS-GRAND-TOTAL-COST TO GT-TOTAL-COST.
056300         WRITE JCRPT-REC FROM GRAND-TOTAL-LINE
056400             AFTER ADVANCING 3 LINES.
056500*
056600*****************************************************************
056700*   3900 SERIES -- CLOSE-OF-RUN PROCESSING.
056800*****************************************************************
056900*
056910*         ONLY TWO FILES ARE EVER OPEN AT THIS POINT -- THE
056920*         ENRICHED PO INPUT (ENRPOUT, WRITTEN BY CBLJC01) AND
056930*         THE PRINT FILE ITSELF.  THE COUNTS DISPLAYED HERE ARE
056940*         WHAT OPERATIONS CHECKS AGAINST THE CBLJC01 RUN LOG TO
056950*         CONFIRM NO LINES WERE LOST BETWEEN THE TWO STEPS.
056960*
057000 3900-CLOSING.
057100         CLOSE ENRPOUT.
057200         CLOSE JCRPT.
057300         DISPLAY "CBLJC02 - PO LINES READ    " WS-EO-READ-COUNT.
057400         DISPLAY "CBLJC02 - PO LINES PRINTED  "
057500             WS-GRAND-LINE-COUNT.
057600         DISPLAY "CBLJC02 - DISTINCT PARTS    " WS-PART-COUNT.
057610*         UPSI-0 SET ON ON THE JOB CARD TURNS ON THIS TRACE --
057620*         SAME CONVENTION AS CBLJC01.
057630         IF JC-TRACE-REQUESTED
057640             DISPLAY "CBLJC02 - TRACE - ABEND SWITCH      "
057650                 WS-ABEND-SWITCH
057660             DISPLAY "CBLJC02 - TRACE - PAGE BREAK SWITCH "
057670                 WS-PAGE-BREAK-SWITCH
057680         END-IF.
057700*
057800*****************************************************************
057900*   9000 SERIES -- FILE READS.
058000*****************************************************************
058100*
058110*         SAME AT-END/MORE-EO-RECS SWITCH IDIOM CBLJC01 USES ON
058120*         PO-INPUT -- KEPT AS ITS OWN NUMBERED PARAGRAPH SO
058130*         1400-BUILD-REPORT-LINES CAN PERFORM IT IN A LOOP
058140*         WITHOUT THE READ LOGIC CLUTTERING THE DRIVING
058150*         PARAGRAPH.
058160*
058200 9000-READ-ENRICHED-PO.
058300         READ ENRPOUT
058400             AT END
058500                 MOVE "NO" TO MORE-EO-RECS
058600         END-READ.
058700         IF MORE-EO-RECS = "YES"
058800             ADD 1 TO WS-EO-READ-COUNT
058900         END-IF.
