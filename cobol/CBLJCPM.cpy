000100*****************************************************************
000200*   COPYBOOK:    CBLJCPM
000300*   DESCRIPTION: BOM PURCHASED-PARTS MASTER RECORD LAYOUT, AS
000400*                READ FROM THE PURCHASED-PARTS TABLE FILE BY
000500*                THE LOADER.  THE IN-MEMORY LOOKUP TABLE BUILT
000600*                FROM THIS RECORD IS COPYBOOK CBLJCPT.
000700*   RECORD LEN:  176 BYTES (PCHMAST-IN-REC).
000800*****************************************************************
000900*
001000*     MAINTENANCE LOG
001100*     ---------------
001200*     03/14/85  RTH  ORIGINAL LAYOUT.
001300*     06/22/88  RTH  ADDED BOM QTY AND ORDER QTY FOR THE
001400*                    PARTS-ON-ORDER TICKLER.
001500*     09/02/91  RTH  WIDENED VENDOR NAME TO 25 CHARACTERS TO
001600*                    MATCH THE PO LEDGER LAYOUT (CBLJCPO).
001700*     11/18/98  JKM  Y2K -- ORDER DATE FIELD CONFIRMED FULL
001800*                    4-DIGIT YEAR, NO CHANGE REQUIRED.
001900*     04/09/02  SAW  IN-MEMORY LOOKUP TABLE FOR THIS RECORD
002000*                    MOVED TO COPYBOOK CBLJCPT, JC-COST
002100*                    REQUEST 0217.
002200*
002300 01  PCHMAST-IN-REC.
002400*         PART NUMBER -- KEY FIELD.  TRAILING WHITESPACE ON
002500*         THE INCOMING RECORD IS STRIPPED BY THE LOADER.
002600     05  PM-IN-PART-NO           PIC X(15).
002700     05  PM-IN-DESCRIPTION       PIC X(30).
002800     05  PM-IN-COST              PIC S9(7)V99.
002900*         UNITS PER PACK.  ZERO OR NON-NUMERIC ON THE MASTER
003000*         MEANS THE VENDOR SHIPS ONE UNIT PER PACK.
003100     05  PM-IN-PK-QTY            PIC S9(3)V99.
003200         88  PM-IN-PK-QTY-MISSING     VALUE ZERO.
003300     05  PM-IN-BOM-QTY           PIC S9(5)V99.
003400     05  PM-IN-ORDER-QTY         PIC S9(5)V99.
003500     05  PM-IN-VENDOR            PIC X(25).
003600     05  PM-IN-ORDER-DATE        PIC X(8).
003700     05  PM-IN-PO-NUMBER         PIC X(6).
003800*         LOCATION ALLOCATION STRING, "QTYxLOC,QTYxLOC,...".
003900*         DECODED BY THE PROCESSOR'S LOCATION PARSER.
004000     05  PM-IN-LOCATIONS         PIC X(60).
004100     05  FILLER                  PIC X(4).
